000010*------------------------------------------------------
000020* FDCUSM01 - Customer Master file description.
000030* CUST-LAST-NAME/CUST-FIRST-NAME arrive pre-split by the
000040* feed that builds this file most of the time -- but an
000050* occasional line still carries the old combined "Last,
000060* First" string in CUST-LAST-NAME with CUST-FIRST-NAME
000070* left blank, which 2230-SPLIT-CUSTOMER-NAME in ORDRPT01
000080* catches at load time.  CUST-CONTACT-COUNT
000090* says how many of the ten CUST-CONTACT slots are used.
000100*------------------------------------------------------
000110 FD  CUSTOMER-FILE.
000120 01  CUSTOMER-RECORD.
000130     05  CUST-ID               PIC 9(09).
000140     05  CUST-LAST-NAME        PIC X(25).
000150     05  CUST-FIRST-NAME       PIC X(25).
000160     05  CUST-CONTACT-COUNT    PIC 9(02).
000170     05  CUST-CONTACT          PIC X(40) OCCURS 10 TIMES.
000180     05  FILLER                PIC X(05).
