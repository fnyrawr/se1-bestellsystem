000010* Inventory fill and inventory valuation batch job
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. INVRPT01.
000040 AUTHOR. P. STAHL.
000050 INSTALLATION. RHEINGAU MERCANTILE CO. - DATA PROCESSING DEPT.
000060 DATE-WRITTEN. 06/18/03.
000070*    left blank -- compiler stamps the compile date in here.
000080 DATE-COMPILED.
000090 SECURITY. INTERNAL USE ONLY - SEE OPERATIONS MANUAL SEC 4.
000100*--------------------------------------------------------
000110* CHANGE LOG
000120*--------------------------------------------------------
000130* 06/18/03  PS   TKT479 ORIG  SPLIT OUT OF ORDRPT01 AS ITS
000140*                      OWN JOB STEP -- SAME ARTICLE/ORDER
000150*                      FILES, NOW ALSO DRIVES STOCK FILL
000160*                      AND THE INVENTORY VALUATION REPORT.
000170* 09/02/03  PS   TKT481 ADDED OPTIONAL INVENTORY-FILE SEED
000180*                      SO STARTING STOCK CAN CARRY OVER
000190*                      FROM THE PRIOR CYCLE.
000200* 01/14/04  PS   TKT493 REJECT UNKNOWN/NEGATIVE UNITS ON
000210*                      SEED RECORDS, NO CHANGE MADE.
000220* 05/30/05  MV   TKT510 5-KEY SORT AND ROW LIMIT ADDED TO
000230*                      INVENTORY REPORT, OPERATOR-KEYED.
000240* 11/11/06  MV   TKT528 UNKNOWN ARTICLE ON AN ORDER LINE IS
000250*                      NOW ITS OWN ERROR CODE, NOT LUMPED
000260*                      IN WITH "NOT FILLABLE".
000270* 02/19/08  RH   TKT551 GRAND TOTAL ON INVENTORY REPORT NOW
000280*                      SUMS ONLY THE ROWS ACTUALLY PRINTED
000290*                      AFTER THE ROW LIMIT, NOT THE WHOLE
000300*                      TABLE -- MATCHES OPERATIONS REQUEST
000310*                      OPS-08-114.
000320* 08/07/09  RH   TKT566 YEN ARTICLES NO LONGER SHOW DECIMAL
000330*                      PLACES ON THE VALUE COLUMN.
000340* 03/02/11  LK   TKT497 EUR/YEN COLUMNS NOW CARRY THE ACTUAL
000350*                      CURRENCY GLYPH AT 8100, MATCHING THE
000360*                      SAME FIX MADE IN ORDRPT01 -- THE 8100
000370*                      LOGIC HERE WAS COPIED FROM THERE AND
000380*                      HAD THE SAME 3-LETTER-CODE SHORTCOMING.
000390*--------------------------------------------------------
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-PC.
000430 OBJECT-COMPUTER. IBM-PC.
000440*    printer channel 1 is the top-of-form skip the heading routine uses.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470 INPUT-OUTPUT SECTION.
000480*    logical names below map to the job's DD/allocation cards at run time.
000490 FILE-CONTROL.
000500
000510     COPY "SLORDIT1.CBL".
000520
000530     SELECT INVENTORY-FILE ASSIGN TO "INVENTORY-FILE"
000540         ORGANIZATION IS LINE SEQUENTIAL
000550         FILE STATUS IS WS-INVENTORY-STATUS.
000560
000570     SELECT INVENTORY-REPORT-FILE ASSIGN TO "INVENTORY-RPT-FILE"
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-INV-RPT-STATUS.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630
000640     COPY "FDARTM01.CBL".
000650
000660     COPY "FDORDM01.CBL".
000670
000680     COPY "FDINVM01.CBL".
000690
000700 FD  INVENTORY-REPORT-FILE.
000710 01  INVENTORY-REPORT-RECORD      PIC X(86).
000720
000730 WORKING-STORAGE SECTION.
000740*--------------------------------------------------------
000750* File status and end-of-file switches.
000760*--------------------------------------------------------
000770 01  WS-FILE-STATUSES.
000780     05  WS-ARTICLE-STATUS         PIC X(02).
000790         88  WS-ARTICLE-OK             VALUE "00".
000800     05  WS-ORDER-STATUS           PIC X(02).
000810         88  WS-ORDER-OK               VALUE "00".
000820     05  WS-INVENTORY-STATUS      PIC X(02).
000830         88  WS-INVENTORY-OK           VALUE "00".
000840     05  WS-INV-RPT-STATUS         PIC X(02).
000850         88  WS-INV-RPT-OK             VALUE "00".
000860     05  FILLER                    PIC X(01).
000870
000880*    TKT531 -- end-of-file flags ride as standalone 77-level
000890*    switches, the old house way, rather than grouped on an
000900*    01 -- same as this shop's WSDATE01 date routines do.
000910 77  WS-ARTICLE-EOF-SW         PIC X(01) VALUE "N".
000920     88  ARTICLE-EOF               VALUE "Y".
000930 77  WS-ORDER-EOF-SW           PIC X(01) VALUE "N".
000940     88  ORDER-EOF                 VALUE "Y".
000950 77  WS-INVENTORY-EOF-SW       PIC X(01) VALUE "N".
000960     88  INVENTORY-EOF             VALUE "Y".
000970
000980 01  WS-CONDITION-SWITCHES.
000990     05  WS-ORDER-VALID-SW         PIC X(01) VALUE "Y".
001000     05  WS-ARTICLE-FOUND-SW       PIC X(01) VALUE "N".
001010     05  WS-INVENTORY-PRESENT-SW   PIC X(01) VALUE "N".
001020         88  INVENTORY-FILE-PRESENT    VALUE "Y".
001030     05  WS-ORDER-FILLABLE-SW      PIC X(01) VALUE "Y".
001040     05  WS-UNKNOWN-ART-ERROR-SW   PIC X(01) VALUE "N".
001050     05  FILLER                    PIC X(01).
001060
001070*--------------------------------------------------------
001080* Article/inventory table -- the article is "registered
001090* in inventory" the instant it is loaded here, at zero
001100* units on hand (INVENTORY-RULE: an article must exist in
001110* inventory before its stock can be queried/updated).
001120*--------------------------------------------------------
001130 01  ART-TABLE.
001140     05  ART-TAB-COUNT             PIC 9(04) COMP VALUE ZERO.
001150     05  ART-TAB-ENTRY OCCURS 500 TIMES
001160             INDEXED BY ART-IDX.
001170         10  AT-ID                 PIC X(10).
001180         10  AT-DESCRIPTION        PIC X(30).
001190         10  AT-UNIT-PRICE         PIC S9(7)V99 COMP-3.
001200         10  AT-CURRENCY           PIC X(04).
001210         10  AT-TAX-CLASS          PIC X(01).
001220         10  AT-UNITS-IN-STOCK     PIC S9(7) COMP-3
001230                                    VALUE ZERO.
001240         10  AT-EXT-VALUE          PIC S9(11)V99 COMP-3.
001250     05  FILLER                    PIC X(01).
001260
001270*--------------------------------------------------------
001280* Order-id table -- same TKT201 duplicate-id rule as the
001290* order valuation job, kept independently since this is a
001300* separate job step over the same ORDER-FILE.
001310*--------------------------------------------------------
001320 01  ORD-ID-TABLE.
001330     05  ORD-ID-TAB-COUNT          PIC 9(04) COMP VALUE ZERO.
001340     05  ORD-ID-TAB-ENTRY OCCURS 2000 TIMES
001350             INDEXED BY ORD-ID-IDX
001360             PIC X(10).
001370     05  FILLER                    PIC X(01).
001380
001390*--------------------------------------------------------
001400* One order's item lines, read ahead exactly as in
001410* ORDRPT01's 3040-LOAD-ORDER-ITEMS.
001420*--------------------------------------------------------
001430 01  CUR-ORDER-ITEMS.
001440     05  CUR-ITEM-COUNT            PIC 9(02) COMP VALUE ZERO.
001450     05  CUR-ITEM-ENTRY OCCURS 50 TIMES
001460             INDEXED BY CUR-ITEM-IDX.
001470         10  CI-ART-ID             PIC X(10).
001480         10  CI-UNITS-ORDERED      PIC 9(05).
001490     05  FILLER                    PIC X(01).
001500
001510*--------------------------------------------------------
001520* Header fields saved off before the item lines overlay
001530* the shared FDORDM01 buffer -- see ORDRPT01 3020 for why.
001540*--------------------------------------------------------
001550 01  WS-SAVED-HEADER.
001560     05  WS-SAVED-ORD-ID           PIC X(10).
001570     05  WS-SAVED-ITEM-COUNT       PIC 9(02) COMP.
001580     05  FILLER                    PIC X(01).
001590
001600*--------------------------------------------------------
001610* Loop controls and subscripts -- all COMP per shop std.
001620*--------------------------------------------------------
001630 01  WS-SUBSCRIPTS.
001640     05  WS-ITEM-IDX               PIC 9(02) COMP.
001650     05  WS-SCAN-IDX               PIC 9(04) COMP.
001660     05  WS-COMPARE-IDX            PIC 9(04) COMP.
001670     05  WS-BEST-IDX               PIC 9(04) COMP.
001680     05  WS-ROW-COUNT              PIC 9(04) COMP VALUE ZERO.
001690     05  WS-SCAN-IDX-SAVE          PIC 9(04) COMP.
001700     05  WS-SIG-LEN                PIC 9(02) COMP.
001710     05  WS-PAD-LEN                PIC 9(02) COMP.
001720     05  FILLER                    PIC X(01).
001730
001740*--------------------------------------------------------
001750* Console-keyed sort/limit parameters for the inventory
001760* report (TKT510).  Each raw ACCEPT target is redefined
001770* into a numeric view rather than trusting an edited MOVE
001780* off an ACCEPT field -- same house habit as the money
001790* fields in ORDRPT01.
001800*   SORT KEY : 1=UNIT PRICE 2=EXT VALUE 3=UNITS IN STOCK
001810*              4=DESCRIPTION 5=ARTICLE ID
001820*   DIRECTION: A=ASCENDING  D=DESCENDING
001830*   LIMIT     : 0000 = NO LIMIT, ELSE MAX ROWS PRINTED
001840*--------------------------------------------------------
001850 01  WS-SORT-KEY-RAW               PIC X(01).
001860 01  WS-SORT-KEY-NUM REDEFINES WS-SORT-KEY-RAW
001870                                    PIC 9(01).
001880 01  WS-SORT-DIR-RAW                PIC X(01).
001890 01  WS-SORT-LIMIT-RAW              PIC X(04).
001900 01  WS-SORT-LIMIT-NUM REDEFINES WS-SORT-LIMIT-RAW
001910                                    PIC 9(04).
001920
001930*--------------------------------------------------------
001940* Indirect sort table -- holds ART-TAB-ENTRY subscripts in
001950* report order, so the selection sort swaps small 9(04)
001960* entries instead of the whole article/inventory row.
001970*--------------------------------------------------------
001980 01  INV-SORT-TABLE.
001990     05  SORT-TAB-ENTRY OCCURS 500 TIMES
002000             INDEXED BY SORT-IDX
002010             PIC 9(04) COMP.
002020     05  FILLER                    PIC X(01).
002030
002040*--------------------------------------------------------
002050* Inventory report detail/grand-total line and the border
002060* rule -- column widths 12/32/12/10/14 per the report spec.
002070*--------------------------------------------------------
002080 01  INV-DETAIL-LINE.
002090     05  IDL-ART-ID                PIC X(12).
002100     05  IDL-DESCRIPTION           PIC X(32).
002110     05  IDL-UNIT-PRICE            PIC X(12).
002120     05  IDL-UNITS-STOCK           PIC X(10).
002130     05  IDL-EXT-VALUE             PIC X(14).
002140     05  FILLER                    PIC X(01).
002150
002160*    Flat view of the line above, used to blank the whole
002170*    81-byte row in one MOVE before building it field by
002180*    field -- same habit as ORD-DETAIL-LINE-FLAT in
002190*    ORDRPT01.
002200 01  INV-DETAIL-LINE-FLAT REDEFINES INV-DETAIL-LINE
002210                                    PIC X(81).
002220
002230 01  WS-DASHES                     PIC X(40) VALUE ALL "-".
002240
002250 01  INV-SEP-LINE                  PIC X(86).
002260
002270*--------------------------------------------------------
002280* FORMAT-MONEY working fields -- identical rule to
002290* ORDRPT01's 8100 paragraph: EUR prints N,NNN.NN plus the
002300* euro sign, YEN prints N,NNN with no decimal places plus
002310* the yen sign (TKT566/TKT497), overflow gets cut back
002320* with a trailing "+".
002330*--------------------------------------------------------
002340 01  WS-MONEY-FMT-WORK.
002350     05  WS-FMT-AMOUNT             PIC S9(11)V99 COMP-3.
002360     05  WS-FMT-CURRENCY           PIC X(04).
002370     05  WS-FMT-WIDTH              PIC 9(02) COMP.
002380     05  WS-FMT-RESULT             PIC X(20).
002390     05  WS-MONEY-EDIT-EUR         PIC Z,ZZZ,ZZZ,ZZ9.99.
002400     05  WS-MONEY-EDIT-EUR-RAW REDEFINES
002410             WS-MONEY-EDIT-EUR    PIC X(16).
002420     05  WS-MONEY-EDIT-YEN         PIC Z,ZZZ,ZZZ,ZZ9.
002430     05  WS-MONEY-EDIT-YEN-RAW REDEFINES
002440             WS-MONEY-EDIT-YEN    PIC X(13).
002450     05  WS-MONEY-WORK             PIC X(20).
002460     05  WS-MONEY-WORK-LEN         PIC 9(02) COMP.
002470     05  WS-FMT-AMOUNT-SPARE       PIC X(20).
002480     05  FILLER                    PIC X(01).
002490
002500*--------------------------------------------------------
002510* Article description/id cell -- "<id> - <description>"
002520* the way Article / Unit prints on this report.
002530*--------------------------------------------------------
002540 01  WS-DESC-CELL-WORK.
002550     05  WS-DESC-CELL-RESULT       PIC X(60).
002560     05  FILLER                    PIC X(01).
002570
002580*--------------------------------------------------------
002590* Units-in-stock edited display field.
002600*--------------------------------------------------------
002610 01  WS-STOCK-EDIT-WORK.
002620     05  WS-STOCK-EDIT             PIC ---,---,--9.
002630     05  FILLER                    PIC X(01).
002640
002650*--------------------------------------------------------
002660* Grand total over the rows actually printed (TKT551).
002670*--------------------------------------------------------
002680 01  WS-INVENTORY-VALUE            PIC S9(11)V99 COMP-3
002690                                    VALUE ZERO.
002700
002710 PROCEDURE DIVISION.
002720
002730*    main line -- load masters, seed stock, fill orders, print report.
002740 PROGRAM-BEGIN.
002750     PERFORM 1000-OPENING-PROCEDURE
002760     PERFORM 2000-LOAD-MASTERS
002770     PERFORM 3000-FILL-ORDERS
002780     PERFORM 4000-BUILD-REPORT
002790     PERFORM 9000-CLOSING-PROCEDURE
002800     GO TO PROGRAM-DONE.
002810
002820 PROGRAM-EXIT.
002830     EXIT PROGRAM.
002840
002850*    common shutdown point for every GO TO PROGRAM-DONE above.
002860 PROGRAM-DONE.
002870     STOP RUN.
002880
002890*----------------------------------------------------------
002900* 1000 -- open every file.  INVENTORY-FILE is an optional
002910* seed (TKT481) -- a failed open just means no prior stock
002920* carries over, every article opens this run at zero.
002930*----------------------------------------------------------
002940 1000-OPENING-PROCEDURE.
002950     OPEN INPUT ARTICLE-FILE
002960     IF NOT WS-ARTICLE-OK
002970         DISPLAY "INVRPT01 - ARTICLE-FILE OPEN FAILED, STATUS "
002980             WS-ARTICLE-STATUS
002990         GO TO PROGRAM-DONE
003000     END-IF
003010     OPEN INPUT ORDER-FILE
003020     IF NOT WS-ORDER-OK
003030         DISPLAY "INVRPT01 - ORDER-FILE OPEN FAILED, STATUS "
003040             WS-ORDER-STATUS
003050         GO TO PROGRAM-DONE
003060     END-IF
003070     OPEN INPUT INVENTORY-FILE
003080     IF WS-INVENTORY-OK
003090         SET INVENTORY-FILE-PRESENT TO TRUE
003100     ELSE
003110         DISPLAY "INVRPT01 - NO INVENTORY SEED FILE, "
003120             "STOCK OPENS THIS RUN AT ZERO"
003130     END-IF
003140     OPEN OUTPUT INVENTORY-REPORT-FILE
003150     IF NOT WS-INV-RPT-OK
003160         DISPLAY "INVRPT01 - INVENTORY-RPT-FILE OPEN FAILED, "
003170             "STATUS " WS-INV-RPT-STATUS
003180         GO TO PROGRAM-DONE
003190     END-IF.
003200 1000-EXIT.
003210     EXIT.
003220
003230*----------------------------------------------------------
003240* 2000 -- load the article catalog (registering every
003250* article in inventory at zero stock as it loads) then
003260* apply the optional seed file on top of it.
003270*----------------------------------------------------------
003280 2000-LOAD-MASTERS.
003290     PERFORM 2100-LOAD-ARTICLES
003300     IF INVENTORY-FILE-PRESENT
003310         PERFORM 2200-LOAD-INVENTORY-SEED
003320     END-IF.
003330 2000-EXIT.
003340     EXIT.
003350
003360*    reads ARTICLE-FILE to EOF, one record at a time, into ART-TAB-ENTRY.
003370 2100-LOAD-ARTICLES.
003380     PERFORM 2110-READ-ARTICLE
003390     PERFORM 2115-ARTICLE-LOAD-LOOP UNTIL ARTICLE-EOF.
003400 2100-EXIT.
003410     EXIT.
003420
003430*    body of the 2100 read loop -- add this record, then read the next.
003440 2115-ARTICLE-LOAD-LOOP.
003450     PERFORM 2120-ADD-ARTICLE
003460     PERFORM 2110-READ-ARTICLE.
003470 2115-EXIT.
003480     EXIT.
003490
003500*    one ARTICLE-FILE record; AT END trips ARTICLE-EOF for the loop above.
003510 2110-READ-ARTICLE.
003520     READ ARTICLE-FILE
003530         AT END
003540             SET ARTICLE-EOF TO TRUE
003550     END-READ.
003560 2110-EXIT.
003570     EXIT.
003580
003590 2120-ADD-ARTICLE.
003600*    ART-UNIT-PRICE follows the same reject-negative,
003610*    keep-prior-value rule as 2220-APPLY-SEED's stock
003620*    update below -- a negative price on the incoming
003630*    line leaves the existing price alone.  Per TKT531
003640*    CURRENCY and TAX-CLASS are optional setters too -- a
003650*    blank feed field keeps the prior value (or, on first
003660*    load, the house default of EUR / standard-rate "S").
003670     PERFORM 2121-FIND-ARTICLE-SLOT
003680     IF WS-ARTICLE-FOUND-SW = "Y"
003690         MOVE ART-DESCRIPTION TO AT-DESCRIPTION (ART-IDX)
003700         IF ART-UNIT-PRICE NOT < ZERO
003710             MOVE ART-UNIT-PRICE TO AT-UNIT-PRICE (ART-IDX)
003720         ELSE
003730             DISPLAY "INVRPT01 - NEGATIVE UNIT PRICE "
003740                 "REJECTED FOR " ART-ID
003750         END-IF
003760         IF ART-CURRENCY NOT = SPACES
003770             MOVE ART-CURRENCY  TO AT-CURRENCY (ART-IDX)
003780         END-IF
003790         IF ART-TAX-CLASS NOT = SPACE
003800             MOVE ART-TAX-CLASS TO AT-TAX-CLASS (ART-IDX)
003810         END-IF
003820     ELSE
003830         IF ART-TAB-COUNT < 500
003840             ADD 1 TO ART-TAB-COUNT
003850             MOVE ART-ID          TO AT-ID (ART-TAB-COUNT)
003860             MOVE ART-DESCRIPTION TO AT-DESCRIPTION
003870                                      (ART-TAB-COUNT)
003880             IF ART-UNIT-PRICE NOT < ZERO
003890                 MOVE ART-UNIT-PRICE TO AT-UNIT-PRICE
003900                                          (ART-TAB-COUNT)
003910             ELSE
003920                 MOVE ZERO TO AT-UNIT-PRICE (ART-TAB-COUNT)
003930                 DISPLAY "INVRPT01 - NEGATIVE UNIT PRICE "
003940                     "REJECTED FOR " ART-ID
003950             END-IF
003960             IF ART-CURRENCY NOT = SPACES
003970                 MOVE ART-CURRENCY  TO AT-CURRENCY
003980                                        (ART-TAB-COUNT)
003990             ELSE
004000                 MOVE "EUR " TO AT-CURRENCY (ART-TAB-COUNT)
004010             END-IF
004020             IF ART-TAX-CLASS NOT = SPACE
004030                 MOVE ART-TAX-CLASS TO AT-TAX-CLASS
004040                                        (ART-TAB-COUNT)
004050             ELSE
004060                 MOVE "S" TO AT-TAX-CLASS (ART-TAB-COUNT)
004070             END-IF
004080             MOVE ZERO            TO AT-UNITS-IN-STOCK
004090                                      (ART-TAB-COUNT)
004100         ELSE
004110             DISPLAY "INVRPT01 - ARTICLE TABLE FULL, IGNORED "
004120                 ART-ID
004130         END-IF
004140     END-IF.
004150 2120-EXIT.
004160     EXIT.
004170
004180*    table lookup shared by load-time add/update and the stock seed.
004190 2121-FIND-ARTICLE-SLOT.
004200     SET WS-ARTICLE-FOUND-SW TO "N"
004210     SET ART-IDX TO 1
004220     SEARCH ART-TAB-ENTRY
004230         AT END
004240             SET WS-ARTICLE-FOUND-SW TO "N"
004250         WHEN AT-ID (ART-IDX) = ART-ID
004260             SET WS-ARTICLE-FOUND-SW TO "Y"
004270     END-SEARCH.
004280 2121-EXIT.
004290     EXIT.
004300
004310*----------------------------------------------------------
004320* 2200 -- TKT481/TKT493: apply carried-over stock on top of
004330* the zero-stock rows 2100 just built.  A seed line for an
004340* article not on file, or a negative unit count, is
004350* rejected with no change made (update()'s own rule).
004360*----------------------------------------------------------
004370 2200-LOAD-INVENTORY-SEED.
004380     PERFORM 2210-READ-INVENTORY
004390     PERFORM 2215-INVENTORY-SEED-LOOP UNTIL INVENTORY-EOF.
004400 2200-EXIT.
004410     EXIT.
004420
004430*    body of the 2200 read loop -- apply this seed, then read the next.
004440 2215-INVENTORY-SEED-LOOP.
004450     PERFORM 2220-APPLY-SEED
004460     PERFORM 2210-READ-INVENTORY.
004470 2215-EXIT.
004480     EXIT.
004490
004500*    one INVENTORY-FILE record; AT END trips INVENTORY-EOF for 2200.
004510 2210-READ-INVENTORY.
004520     READ INVENTORY-FILE
004530         AT END
004540             SET INVENTORY-EOF TO TRUE
004550     END-READ.
004560 2210-EXIT.
004570     EXIT.
004580
004590*    one seed line -- unknown article or negative units leave stock alone.
004600 2220-APPLY-SEED.
004610     PERFORM 2221-FIND-SEED-ARTICLE
004620     IF WS-ARTICLE-FOUND-SW = "N"
004630         DISPLAY "INVRPT01 - INVENTORY SEED, UNKNOWN ARTICLE "
004640             INV-ART-ID
004650     ELSE
004660         IF INV-UNITS-IN-STOCK < 0
004670             DISPLAY "INVRPT01 - INVENTORY SEED, NEGATIVE "
004680                 "UNITS REJECTED FOR " INV-ART-ID
004690         ELSE
004700             MOVE INV-UNITS-IN-STOCK TO
004710                 AT-UNITS-IN-STOCK (ART-IDX)
004720         END-IF
004730     END-IF.
004740 2220-EXIT.
004750     EXIT.
004760
004770*    plain linear SEARCH against ART-TAB-ENTRY by INV-ART-ID.
004780 2221-FIND-SEED-ARTICLE.
004790     SET WS-ARTICLE-FOUND-SW TO "N"
004800     SET ART-IDX TO 1
004810     SEARCH ART-TAB-ENTRY
004820         AT END
004830             SET WS-ARTICLE-FOUND-SW TO "N"
004840         WHEN AT-ID (ART-IDX) = INV-ART-ID
004850             SET WS-ARTICLE-FOUND-SW TO "Y"
004860     END-SEARCH.
004870 2221-EXIT.
004880     EXIT.
004890
004900*----------------------------------------------------------
004910* 3000 -- one pass down ORDER-FILE, exactly mirroring
004920* ORDRPT01's load/reject rules (blank/dup ORD-ID, zero or
004930* negative units) since both jobs read the same file
004940* independently.  Every valid order is checked for
004950* fillability and filled all-or-nothing if it qualifies.
004960*----------------------------------------------------------
004970 3000-FILL-ORDERS.
004980     PERFORM 3010-READ-ORDER-HEADER
004990     PERFORM 3015-ORDER-LOAD-LOOP UNTIL ORDER-EOF.
005000 3000-EXIT.
005010     EXIT.
005020
005030*    body of the 3000 read loop -- handle this header, then read the next.
005040 3015-ORDER-LOAD-LOOP.
005050     PERFORM 3020-HANDLE-ORDER
005060     PERFORM 3010-READ-ORDER-HEADER.
005070 3015-EXIT.
005080     EXIT.
005090
005100*    one ORDER-FILE header record; AT END trips ORDER-EOF for 3000's loop.
005110 3010-READ-ORDER-HEADER.
005120     READ ORDER-FILE
005130         AT END
005140             SET ORDER-EOF TO TRUE
005150     END-READ.
005160 3010-EXIT.
005170     EXIT.
005180
005190*    one header plus its items -- validate, load, check, fill or skip.
005200 3020-HANDLE-ORDER.
005210     MOVE ORDH-ORD-ID     TO WS-SAVED-ORD-ID
005220     MOVE ORDH-ITEM-COUNT TO WS-SAVED-ITEM-COUNT
005230     PERFORM 3030-VALIDATE-HEADER THRU 3031-EXIT
005240     PERFORM 3040-LOAD-ORDER-ITEMS
005250     IF WS-ORDER-VALID-SW = "Y"
005260         PERFORM 3100-CHECK-FILLABLE
005270         PERFORM 3200-FILL-ORDER
005280     ELSE
005290         DISPLAY "INVRPT01 - ORDER REJECTED, ORD-ID "
005300             WS-SAVED-ORD-ID
005310     END-IF.
005320 3020-EXIT.
005330     EXIT.
005340
005350*    TKT531: straight-line THRU range -- 3031 guards itself
005360*    on WS-ORDER-VALID-SW so it is safe to run it
005370*    unconditionally right after the blank-id check.
005380 3030-VALIDATE-HEADER.
005390     SET WS-ORDER-VALID-SW TO "Y"
005400     IF WS-SAVED-ORD-ID = SPACES
005410         SET WS-ORDER-VALID-SW TO "N"
005420     END-IF.
005430 3030-EXIT.
005440     EXIT.
005450
005460*    same dup-id guard as ORDRPT01's 3031 -- both jobs read ORDER-FILE.
005470 3031-CHECK-DUP-ORDER-ID.
005480     IF WS-ORDER-VALID-SW = "Y"
005490         SET ORD-ID-IDX TO 1
005500         SEARCH ORD-ID-TAB-ENTRY
005510             AT END
005520                 IF ORD-ID-TAB-COUNT < 2000
005530                     ADD 1 TO ORD-ID-TAB-COUNT
005540                     MOVE WS-SAVED-ORD-ID TO
005550                         ORD-ID-TAB-ENTRY (ORD-ID-TAB-COUNT)
005560                 END-IF
005570             WHEN ORD-ID-TAB-ENTRY (ORD-ID-IDX) = WS-SAVED-ORD-ID
005580                 SET WS-ORDER-VALID-SW TO "N"
005590         END-SEARCH
005600     END-IF.
005610 3031-EXIT.
005620     EXIT.
005630
005640*    every item line is read regardless of what 3030 decided.
005650 3040-LOAD-ORDER-ITEMS.
005660     MOVE ZERO TO CUR-ITEM-COUNT
005670     PERFORM 3042-LOAD-ONE-ORDER-ITEM
005680         VARYING WS-ITEM-IDX FROM 1 BY 1
005690         UNTIL WS-ITEM-IDX > WS-SAVED-ITEM-COUNT.
005700 3040-EXIT.
005710     EXIT.
005720
005730*    one item line into CUR-ITEM-nnn, subject to the 50-line cap.
005740 3042-LOAD-ONE-ORDER-ITEM.
005750     PERFORM 3041-READ-ONE-ITEM
005760     IF WS-ITEM-IDX <= 50
005770         ADD 1 TO CUR-ITEM-COUNT
005780         MOVE ORDI-ART-ID        TO
005790             CI-ART-ID (CUR-ITEM-COUNT)
005800         MOVE ORDI-UNITS-ORDERED TO
005810             CI-UNITS-ORDERED (CUR-ITEM-COUNT)
005820         IF ORDI-UNITS-ORDERED <= 0
005830             SET WS-ORDER-VALID-SW TO "N"
005840         END-IF
005850     END-IF.
005860 3042-EXIT.
005870     EXIT.
005880
005890*    one ORDER-FILE item record; a short read here fails the order too.
005900 3041-READ-ONE-ITEM.
005910     READ ORDER-FILE
005920         AT END
005930             SET ORDER-EOF TO TRUE
005940             SET WS-ORDER-VALID-SW TO "N"
005950     END-READ.
005960 3041-EXIT.
005970     EXIT.
005980
005990*----------------------------------------------------------
006000* 3100 -- can this order be filled: every line must ask
006010* for no more than is on hand.  A line referencing an
006020* article not in inventory is its own error condition
006030* (TKT528), kept separate from "not fillable" so the
006040* operator can tell a bad order-id apart from a short shelf.
006050*----------------------------------------------------------
006060 3100-CHECK-FILLABLE.
006070     SET WS-ORDER-FILLABLE-SW TO "Y"
006080     SET WS-UNKNOWN-ART-ERROR-SW TO "N"
006090     PERFORM 3110-CHECK-ONE-LINE
006100         VARYING CUR-ITEM-IDX FROM 1 BY 1
006110         UNTIL CUR-ITEM-IDX > CUR-ITEM-COUNT
006120     PERFORM 3300-REPORT-FILL-STATUS.
006130 3100-EXIT.
006140     EXIT.
006150
006160*    one item line against AT-UNITS-IN-STOCK; no stock is touched yet.
006170 3110-CHECK-ONE-LINE.
006180     SET WS-ARTICLE-FOUND-SW TO "N"
006190     SET ART-IDX TO 1
006200     SEARCH ART-TAB-ENTRY
006210         AT END
006220             SET WS-ARTICLE-FOUND-SW TO "N"
006230             SET WS-UNKNOWN-ART-ERROR-SW TO "Y"
006240             SET WS-ORDER-FILLABLE-SW TO "N"
006250         WHEN AT-ID (ART-IDX) = CI-ART-ID (CUR-ITEM-IDX)
006260             SET WS-ARTICLE-FOUND-SW TO "Y"
006270             IF CI-UNITS-ORDERED (CUR-ITEM-IDX) >
006280                AT-UNITS-IN-STOCK (ART-IDX)
006290                 SET WS-ORDER-FILLABLE-SW TO "N"
006300             END-IF
006310     END-SEARCH.
006320 3110-EXIT.
006330     EXIT.
006340
006350*----------------------------------------------------------
006360* 3200 -- fill(): all-or-nothing.  An unknown-article error
006370* blocks the fill the same as "not fillable" does -- stock
006380* is untouched either way unless every line cleared 3100.
006390*----------------------------------------------------------
006400 3200-FILL-ORDER.
006410     IF WS-ORDER-FILLABLE-SW = "Y" AND
006420        WS-UNKNOWN-ART-ERROR-SW = "N"
006430         PERFORM 3210-DEDUCT-ONE-LINE
006440             VARYING CUR-ITEM-IDX FROM 1 BY 1
006450             UNTIL CUR-ITEM-IDX > CUR-ITEM-COUNT
006460     END-IF.
006470 3200-EXIT.
006480     EXIT.
006490
006500*    one item line's units subtracted from AT-UNITS-IN-STOCK.
006510 3210-DEDUCT-ONE-LINE.
006520     SET ART-IDX TO 1
006530     SEARCH ART-TAB-ENTRY
006540         AT END
006550             CONTINUE
006560         WHEN AT-ID (ART-IDX) = CI-ART-ID (CUR-ITEM-IDX)
006570             SUBTRACT CI-UNITS-ORDERED (CUR-ITEM-IDX) FROM
006580                 AT-UNITS-IN-STOCK (ART-IDX)
006590     END-SEARCH.
006600 3210-EXIT.
006610     EXIT.
006620
006630*    No separate report file carries fill status -- this is
006640*    an operator log line, same as the reject line above.
006650 3300-REPORT-FILL-STATUS.
006660     IF WS-UNKNOWN-ART-ERROR-SW = "Y"
006670         DISPLAY "INVRPT01 - ORDER " WS-SAVED-ORD-ID
006680             " HAS AN UNKNOWN ARTICLE, NOT FILLED"
006690     ELSE
006700         IF WS-ORDER-FILLABLE-SW = "Y"
006710             DISPLAY "INVRPT01 - ORDER " WS-SAVED-ORD-ID
006720                 " FILLED"
006730         ELSE
006740             DISPLAY "INVRPT01 - ORDER " WS-SAVED-ORD-ID
006750                 " NOT FILLABLE, STOCK UNCHANGED"
006760         END-IF
006770     END-IF.
006780 3300-EXIT.
006790     EXIT.
006800
006810*----------------------------------------------------------
006820* 4000 -- TKT510: an operator-keyed sort key/direction and
006830* an optional row limit, then the inventory report itself.
006840*----------------------------------------------------------
006850 4000-BUILD-REPORT.
006860     PERFORM 4010-COMPUTE-EXT-VALUES
006870     PERFORM 4020-GET-SORT-PARMS
006880     PERFORM 4030-INIT-SORT-TABLE
006890     PERFORM 4040-SELECTION-SORT
006900     PERFORM 4050-APPLY-LIMIT
006910     PERFORM 4060-PRINT-ROWS
006920     PERFORM 4900-PRINT-GRAND-TOTAL.
006930 4000-EXIT.
006940     EXIT.
006950
006960*    EXTENDED-VALUE = UNIT-PRICE * UNITS-IN-STOCK, computed
006970*    once here rather than re-computed on every compare
006980*    the selection sort makes.
006990 4010-COMPUTE-EXT-VALUES.
007000     PERFORM 4011-COMPUTE-ONE-EXT-VALUE
007010         VARYING ART-IDX FROM 1 BY 1
007020         UNTIL ART-IDX > ART-TAB-COUNT.
007030 4010-EXIT.
007040     EXIT.
007050
007060*    one article's extended value, driven by 4010's PERFORM VARYING.
007070*    money math stays zoned DISPLAY -- no COMP-3 packing in this shop.
007080 4011-COMPUTE-ONE-EXT-VALUE.
007090     COMPUTE AT-EXT-VALUE (ART-IDX) =
007100         AT-UNIT-PRICE (ART-IDX) *
007110         AT-UNITS-IN-STOCK (ART-IDX).
007120 4011-EXIT.
007130     EXIT.
007140
007150*    An unreadable or out-of-range ACCEPT value falls back
007160*    to the house default -- sort by article id, ascending,
007170*    no limit -- rather than abending the report.
007180 4020-GET-SORT-PARMS.
007190     DISPLAY "INVRPT01 - SORT KEY (1 PRICE/2 VALUE/3 STOCK/"
007200         "4 DESCRIPTION/5 ARTICLE ID) : "
007210     ACCEPT WS-SORT-KEY-RAW
007220     DISPLAY "INVRPT01 - DIRECTION (A ASCENDING/D DESCENDING)"
007230         " : "
007240     ACCEPT WS-SORT-DIR-RAW
007250     DISPLAY "INVRPT01 - ROW LIMIT (0000 = NO LIMIT) : "
007260     ACCEPT WS-SORT-LIMIT-RAW
007270     IF WS-SORT-KEY-NUM < 1 OR WS-SORT-KEY-NUM > 5
007280         MOVE 5 TO WS-SORT-KEY-NUM
007290     END-IF
007300     IF WS-SORT-DIR-RAW NOT = "A" AND
007310        WS-SORT-DIR-RAW NOT = "D"
007320         MOVE "A" TO WS-SORT-DIR-RAW
007330     END-IF
007340     IF WS-SORT-LIMIT-NUM > ART-TAB-COUNT
007350         MOVE ZERO TO WS-SORT-LIMIT-NUM
007360     END-IF.
007370 4020-EXIT.
007380     EXIT.
007390
007400*    SORT-TAB-ENTRY starts as an identity map, slot N holds article N.
007410*    table itself never moves -- only SORT-TAB-ENTRY's subscripts swap.
007420 4030-INIT-SORT-TABLE.
007430     PERFORM 4031-INIT-ONE-SLOT
007440         VARYING WS-SCAN-IDX FROM 1 BY 1
007450         UNTIL WS-SCAN-IDX > ART-TAB-COUNT.
007460 4030-EXIT.
007470     EXIT.
007480
007490*    one slot of the identity map, driven by 4030's PERFORM VARYING.
007500*    WS-SCAN-IDX doubles as both the loop counter and the stored value.
007510 4031-INIT-ONE-SLOT.
007520     MOVE WS-SCAN-IDX TO SORT-TAB-ENTRY (WS-SCAN-IDX).
007530 4031-EXIT.
007540     EXIT.
007550
007560*    Plain selection sort over the index array -- ART-TAB
007570*    never runs past 500 rows on this system, so an O(n**2)
007580*    pass here is well inside the nightly run window.
007590 4040-SELECTION-SORT.
007600     PERFORM 4043-SELECTION-PASS
007610         VARYING WS-SCAN-IDX FROM 1 BY 1
007620         UNTIL WS-SCAN-IDX >= ART-TAB-COUNT.
007630 4040-EXIT.
007640     EXIT.
007650
007660*    one outer pass -- finds the best remaining row, swaps it into place.
007670*    WS-BEST-IDX tracks the winning slot number, not the article row.
007680 4043-SELECTION-PASS.
007690     MOVE WS-SCAN-IDX TO WS-BEST-IDX
007700     PERFORM 4041-COMPARE-ENTRIES
007710         VARYING WS-COMPARE-IDX FROM WS-SCAN-IDX BY 1
007720         UNTIL WS-COMPARE-IDX > ART-TAB-COUNT
007730     IF WS-BEST-IDX NOT = WS-SCAN-IDX
007740         PERFORM 4042-SWAP-ENTRIES
007750     END-IF.
007760 4043-EXIT.
007770     EXIT.
007780
007790*    Moves WS-COMPARE-IDX into WS-BEST-IDX whenever the
007800*    compare row belongs ahead of the current best row,
007810*    under the operator-keyed key and direction.
007820 4041-COMPARE-ENTRIES.
007830     EVALUATE WS-SORT-KEY-NUM
007840         WHEN 1
007850             IF (WS-SORT-DIR-RAW = "A" AND
007860                 AT-UNIT-PRICE (SORT-TAB-ENTRY (WS-COMPARE-IDX))
007870                   < AT-UNIT-PRICE (SORT-TAB-ENTRY (WS-BEST-IDX)))
007880                OR
007890                (WS-SORT-DIR-RAW = "D" AND
007900                 AT-UNIT-PRICE (SORT-TAB-ENTRY (WS-COMPARE-IDX))
007910                   > AT-UNIT-PRICE (SORT-TAB-ENTRY (WS-BEST-IDX)))
007920                 MOVE WS-COMPARE-IDX TO WS-BEST-IDX
007930             END-IF
007940         WHEN 2
007950             IF (WS-SORT-DIR-RAW = "A" AND
007960                 AT-EXT-VALUE (SORT-TAB-ENTRY (WS-COMPARE-IDX))
007970                   < AT-EXT-VALUE (SORT-TAB-ENTRY (WS-BEST-IDX)))
007980                OR
007990                (WS-SORT-DIR-RAW = "D" AND
008000                 AT-EXT-VALUE (SORT-TAB-ENTRY (WS-COMPARE-IDX))
008010                   > AT-EXT-VALUE (SORT-TAB-ENTRY (WS-BEST-IDX)))
008020                 MOVE WS-COMPARE-IDX TO WS-BEST-IDX
008030             END-IF
008040         WHEN 3
008050             IF (WS-SORT-DIR-RAW = "A" AND
008060                 AT-UNITS-IN-STOCK
008070                   (SORT-TAB-ENTRY (WS-COMPARE-IDX)) <
008080                 AT-UNITS-IN-STOCK
008090                   (SORT-TAB-ENTRY (WS-BEST-IDX)))
008100                OR
008110                (WS-SORT-DIR-RAW = "D" AND
008120                 AT-UNITS-IN-STOCK
008130                   (SORT-TAB-ENTRY (WS-COMPARE-IDX)) >
008140                 AT-UNITS-IN-STOCK
008150                   (SORT-TAB-ENTRY (WS-BEST-IDX)))
008160                 MOVE WS-COMPARE-IDX TO WS-BEST-IDX
008170             END-IF
008180         WHEN 4
008190             IF (WS-SORT-DIR-RAW = "A" AND
008200                 AT-DESCRIPTION (SORT-TAB-ENTRY (WS-COMPARE-IDX))
008210                   < AT-DESCRIPTION
008220                       (SORT-TAB-ENTRY (WS-BEST-IDX)))
008230                OR
008240                (WS-SORT-DIR-RAW = "D" AND
008250                 AT-DESCRIPTION (SORT-TAB-ENTRY (WS-COMPARE-IDX))
008260                   > AT-DESCRIPTION
008270                       (SORT-TAB-ENTRY (WS-BEST-IDX)))
008280                 MOVE WS-COMPARE-IDX TO WS-BEST-IDX
008290             END-IF
008300         WHEN OTHER
008310             IF (WS-SORT-DIR-RAW = "A" AND
008320                 AT-ID (SORT-TAB-ENTRY (WS-COMPARE-IDX))
008330                   < AT-ID (SORT-TAB-ENTRY (WS-BEST-IDX)))
008340                OR
008350                (WS-SORT-DIR-RAW = "D" AND
008360                 AT-ID (SORT-TAB-ENTRY (WS-COMPARE-IDX))
008370                   > AT-ID (SORT-TAB-ENTRY (WS-BEST-IDX)))
008380                 MOVE WS-COMPARE-IDX TO WS-BEST-IDX
008390             END-IF
008400     END-EVALUATE.
008410 4041-EXIT.
008420     EXIT.
008430
008440*    three-move swap of two SORT-TAB-ENTRY slots; no temp table needed.
008450*    WS-SORT-HOLD is the one-cell scratch slot declared up top.
008460 4042-SWAP-ENTRIES.
008470     MOVE SORT-TAB-ENTRY (WS-SCAN-IDX) TO WS-SCAN-IDX-SAVE
008480     MOVE SORT-TAB-ENTRY (WS-BEST-IDX) TO
008490         SORT-TAB-ENTRY (WS-SCAN-IDX)
008500     MOVE WS-SCAN-IDX-SAVE TO SORT-TAB-ENTRY (WS-BEST-IDX).
008510 4042-EXIT.
008520     EXIT.
008530
008540*    A limit of zero means "print them all" (the operator's
008550*    NO-LIMIT keying); otherwise cap WS-ROW-COUNT at the
008560*    keyed value.
008570 4050-APPLY-LIMIT.
008580     IF WS-SORT-LIMIT-NUM = ZERO
008590         MOVE ART-TAB-COUNT TO WS-ROW-COUNT
008600     ELSE
008610         MOVE WS-SORT-LIMIT-NUM TO WS-ROW-COUNT
008620     END-IF.
008630 4050-EXIT.
008640     EXIT.
008650
008660*----------------------------------------------------------
008670* 4060 -- print WS-ROW-COUNT rows in sorted order and fold
008680* each one's extended value into WS-INVENTORY-VALUE as it
008690* prints (TKT551 -- the grand total only ever sees rows
008700* that actually made it onto the report).
008710*----------------------------------------------------------
008720 4060-PRINT-ROWS.
008730     PERFORM 4061-PRINT-ONE-ROW
008740         VARYING WS-SCAN-IDX FROM 1 BY 1
008750         UNTIL WS-SCAN-IDX > WS-ROW-COUNT.
008760 4060-EXIT.
008770     EXIT.
008780
008790*    one sorted row, driven by 4060's PERFORM VARYING over WS-ROW-COUNT.
008800*    ART-IDX is read out of SORT-TAB-ENTRY(WS-SCAN-IDX), never used bare.
008810 4061-PRINT-ONE-ROW.
008820     SET ART-IDX TO SORT-TAB-ENTRY (WS-SCAN-IDX)
008830     MOVE SPACES TO INV-DETAIL-LINE-FLAT
008840     MOVE AT-ID (ART-IDX) TO IDL-ART-ID
008850     STRING AT-ID (ART-IDX) DELIMITED BY SPACE
008860         " - " DELIMITED BY SIZE
008870         AT-DESCRIPTION (ART-IDX) DELIMITED BY SPACE
008880         INTO WS-DESC-CELL-RESULT
008890     MOVE WS-DESC-CELL-RESULT TO IDL-DESCRIPTION
008900     MOVE AT-UNIT-PRICE (ART-IDX) TO WS-FMT-AMOUNT
008910     MOVE AT-CURRENCY (ART-IDX)   TO WS-FMT-CURRENCY
008920     MOVE 12                       TO WS-FMT-WIDTH
008930     PERFORM 8100-FORMAT-MONEY
008940     MOVE WS-FMT-RESULT TO IDL-UNIT-PRICE
008950     MOVE AT-UNITS-IN-STOCK (ART-IDX) TO WS-STOCK-EDIT
008960     MOVE WS-STOCK-EDIT TO IDL-UNITS-STOCK
008970     MOVE AT-EXT-VALUE (ART-IDX) TO WS-FMT-AMOUNT
008980     MOVE 14                      TO WS-FMT-WIDTH
008990     PERFORM 8100-FORMAT-MONEY
009000     MOVE WS-FMT-RESULT TO IDL-EXT-VALUE
009010     PERFORM 8200-WRITE-DETAIL-LINE
009020     ADD AT-EXT-VALUE (ART-IDX) TO WS-INVENTORY-VALUE.
009030 4061-EXIT.
009040     EXIT.
009050
009060*----------------------------------------------------------
009070* 4900 -- final "Inventory Value:" row, bounded by the
009080* report's border rule.
009090*----------------------------------------------------------
009100 4900-PRINT-GRAND-TOTAL.
009110     PERFORM 8000-WRITE-SEPARATOR
009120     MOVE SPACES TO INV-DETAIL-LINE-FLAT
009130     MOVE "INVENTORY VALUE:" TO IDL-DESCRIPTION
009140     MOVE WS-INVENTORY-VALUE TO WS-FMT-AMOUNT
009150     MOVE "EUR "              TO WS-FMT-CURRENCY
009160     MOVE 14                   TO WS-FMT-WIDTH
009170     PERFORM 8100-FORMAT-MONEY
009180     MOVE WS-FMT-RESULT TO IDL-EXT-VALUE
009190     PERFORM 8200-WRITE-DETAIL-LINE
009200     PERFORM 8000-WRITE-SEPARATOR.
009210 4900-EXIT.
009220     EXIT.
009230
009240*----------------------------------------------------------
009250* 8000 -- builds the "+----+----+" border around the
009260* report, column widths 12/32/12/10/14 to match the header.
009270*----------------------------------------------------------
009280 8000-WRITE-SEPARATOR.
009290     STRING "+" DELIMITED BY SIZE
009300         WS-DASHES (1:12) DELIMITED BY SIZE
009310         "+" DELIMITED BY SIZE
009320         WS-DASHES (1:32) DELIMITED BY SIZE
009330         "+" DELIMITED BY SIZE
009340         WS-DASHES (1:12) DELIMITED BY SIZE
009350         "+" DELIMITED BY SIZE
009360         WS-DASHES (1:10) DELIMITED BY SIZE
009370         "+" DELIMITED BY SIZE
009380         WS-DASHES (1:14) DELIMITED BY SIZE
009390         "+" DELIMITED BY SIZE
009400         INTO INV-SEP-LINE
009410     WRITE INVENTORY-REPORT-RECORD FROM INV-SEP-LINE.
009420 8000-EXIT.
009430     EXIT.
009440
009450*    one physical report line; caller has already filled INV-DETAIL-LINE.
009460 8200-WRITE-DETAIL-LINE.
009470     WRITE INVENTORY-REPORT-RECORD FROM INV-DETAIL-LINE.
009480 8200-EXIT.
009490     EXIT.
009500
009510*----------------------------------------------------------
009520* 8100 -- FORMAT-MONEY, same rule as ORDRPT01's own 8100:
009530* EUR prints N,NNN.NN followed by the euro sign, YEN prints
009540* N,NNN with no decimal places followed by the yen sign
009550* (TKT566); anything else (NONE) prints the EUR mask with
009560* no currency sign.  Overflow is cut back with a trailing "+".
009570*----------------------------------------------------------
009580 8100-FORMAT-MONEY.
009590     IF WS-FMT-CURRENCY = "YEN "
009600         MOVE WS-FMT-AMOUNT TO WS-MONEY-EDIT-YEN
009610         MOVE WS-MONEY-EDIT-YEN-RAW TO WS-MONEY-WORK
009620         PERFORM 8110-STRIP-LEADING-SPACES
009630         STRING WS-MONEY-WORK (1:WS-MONEY-WORK-LEN)
009640                 DELIMITED BY SIZE
009650             "¥" DELIMITED BY SIZE
009660             INTO WS-FMT-RESULT
009670     ELSE
009680         MOVE WS-FMT-AMOUNT TO WS-MONEY-EDIT-EUR
009690         MOVE WS-MONEY-EDIT-EUR-RAW TO WS-MONEY-WORK
009700         PERFORM 8110-STRIP-LEADING-SPACES
009710         IF WS-FMT-CURRENCY = "EUR "
009720             STRING WS-MONEY-WORK (1:WS-MONEY-WORK-LEN)
009730                     DELIMITED BY SIZE
009740                 "€" DELIMITED BY SIZE
009750                 INTO WS-FMT-RESULT
009760         ELSE
009770             MOVE WS-MONEY-WORK (1:WS-MONEY-WORK-LEN)
009780                 TO WS-FMT-RESULT
009790         END-IF
009800     END-IF
009810     PERFORM 8120-TRUNCATE-RESULT.
009820 8100-EXIT.
009830     EXIT.
009840
009850*    shifts the Z-edited money field's first digit back to position 1.
009860*    same WS-MONEY-WORK/WS-MONEY-WORK-LEN pair ORDRPT01's 8110 uses.
009870 8110-STRIP-LEADING-SPACES.
009880     MOVE 20 TO WS-MONEY-WORK-LEN
009890     PERFORM 8111-STRIP-ONE-COLUMN
009900         VARYING WS-ITEM-IDX FROM 1 BY 1
009910         UNTIL WS-ITEM-IDX > 19.
009920 8110-EXIT.
009930     EXIT.
009940
009950*    single-column test driven by 8110's PERFORM ... VARYING.
009960*    VARYING drives this one column at a time -- no SEARCH, no INSPECT.
009970 8111-STRIP-ONE-COLUMN.
009980     IF WS-MONEY-WORK (WS-ITEM-IDX:1) NOT = SPACE
009990         MOVE WS-MONEY-WORK (WS-ITEM-IDX:) TO
010000             WS-MONEY-WORK
010010         MOVE 21 TO WS-MONEY-WORK-LEN
010020         SUBTRACT WS-ITEM-IDX FROM WS-MONEY-WORK-LEN
010030         MOVE 20 TO WS-ITEM-IDX
010040     END-IF.
010050 8111-EXIT.
010060     EXIT.
010070
010080*    cuts an overflowing result to WIDTH-1 columns with a trailing "+".
010090*    called only when 8110's strip leaves a result too wide to print.
010100 8120-TRUNCATE-RESULT.
010110     MOVE SPACE TO WS-FMT-AMOUNT-SPARE
010120     MOVE ZERO TO WS-SIG-LEN
010130     PERFORM 8121-COUNT-ONE-COLUMN
010140         VARYING WS-ITEM-IDX FROM 1 BY 1
010150         UNTIL WS-ITEM-IDX > 20
010160     IF WS-SIG-LEN > WS-FMT-WIDTH
010170         SUBTRACT 1 FROM WS-FMT-WIDTH GIVING WS-PAD-LEN
010180         MOVE WS-FMT-RESULT (1:WS-PAD-LEN) TO
010190             WS-FMT-AMOUNT-SPARE
010200         STRING WS-FMT-AMOUNT-SPARE (1:WS-PAD-LEN)
010210                 DELIMITED BY SIZE
010220             "+" DELIMITED BY SIZE
010230             INTO WS-FMT-RESULT
010240         ADD 1 TO WS-FMT-WIDTH
010250     ELSE
010260         SUBTRACT WS-SIG-LEN FROM WS-FMT-WIDTH
010270             GIVING WS-PAD-LEN
010280         MOVE WS-FMT-RESULT (1:WS-SIG-LEN) TO
010290             WS-FMT-AMOUNT-SPARE
010300         STRING SPACE (1:WS-PAD-LEN) DELIMITED BY SIZE
010310             WS-FMT-AMOUNT-SPARE DELIMITED BY SIZE
010320             INTO WS-FMT-RESULT
010330         ADD WS-SIG-LEN TO WS-FMT-WIDTH
010340     END-IF.
010350 8120-EXIT.
010360     EXIT.
010370
010380*    single-column test driven by 8120's PERFORM ... VARYING.
010390*    counts non-blank columns from the right so the "+" lands correctly.
010400 8121-COUNT-ONE-COLUMN.
010410     IF WS-FMT-RESULT (WS-ITEM-IDX:1) = SPACE
010420         MOVE 21 TO WS-ITEM-IDX
010430     ELSE
010440         ADD 1 TO WS-SIG-LEN
010450     END-IF.
010460 8121-EXIT.
010470     EXIT.
010480
010490*----------------------------------------------------------
010500* 9000 -- close every file this job step opened.
010510*----------------------------------------------------------
010520 9000-CLOSING-PROCEDURE.
010530     CLOSE ARTICLE-FILE
010540     CLOSE ORDER-FILE
010550     IF INVENTORY-FILE-PRESENT
010560         CLOSE INVENTORY-FILE
010570     END-IF
010580     CLOSE INVENTORY-REPORT-FILE.
010590 9000-EXIT.
010600     EXIT.
