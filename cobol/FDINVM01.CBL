000010*------------------------------------------------------
000020* FDINVM01 - Inventory seed file description.
000030* Optional input -- when it is not supplied every article
000040* simply opens the run at zero units on hand (see
000050* 2200-LOAD-INVENTORY-SEED in INVRPT01).  One line per
000060* article that already had stock on the books before
000065* this run.
000070*------------------------------------------------------
000080 FD  INVENTORY-FILE.
000090 01  INVENTORY-RECORD.
000100     05  INV-ART-ID            PIC X(10).
000110     05  INV-UNITS-IN-STOCK    PIC S9(7) COMP-3.
000120     05  FILLER                PIC X(05).
