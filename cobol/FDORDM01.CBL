000010*------------------------------------------------------
000020* FDORDM01 - Order file description.
000030* One header line per order immediately followed by
000040* ORDH-ITEM-COUNT item lines -- there is no record-type
000050* byte on either line, the program knows which shape to
000060* expect by counting, the same way the old order-entry
000070* ticket feed worked.  ORDER-FILE-RECORD is the raw
000080* 30-byte buffer; ORDER-HEADER-RECORD and ORDER-ITEM-
000090* RECORD REDEFINE it into the two real record shapes.
000100*------------------------------------------------------
000110 FD  ORDER-FILE.
000120 01  ORDER-FILE-RECORD         PIC X(30).
000130
000140 01  ORDER-HEADER-RECORD REDEFINES ORDER-FILE-RECORD.
000150     05  ORDH-ORD-ID           PIC X(10).
000160     05  ORDH-CUST-ID          PIC 9(09).
000170     05  ORDH-CREATION-DATE    PIC 9(08).
000180     05  ORDH-ITEM-COUNT       PIC 9(02).
000185     05  FILLER                PIC X(01).
000190
000200 01  ORDER-HDR-DATE-RED REDEFINES ORDER-FILE-RECORD.
000210     05  FILLER                PIC X(19).
000220     05  ORDH-CCYY             PIC 9(04).
000230     05  ORDH-MM               PIC 9(02).
000240     05  ORDH-DD               PIC 9(02).
000250     05  FILLER                PIC X(03).
000260
000270 01  ORDER-ITEM-RECORD REDEFINES ORDER-FILE-RECORD.
000280     05  ORDI-ORD-ID           PIC X(10).
000290     05  ORDI-ART-ID           PIC X(10).
000300     05  ORDI-UNITS-ORDERED    PIC 9(05).
000310     05  FILLER                PIC X(05).
