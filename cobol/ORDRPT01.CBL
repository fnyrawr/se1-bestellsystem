000010* Order valuation and order report batch job
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID. ORDRPT01.
000040 AUTHOR. D. KEMPER.
000050 INSTALLATION. RHEINGAU MERCANTILE CO. - DATA PROCESSING DEPT.
000060 DATE-WRITTEN. 03/11/87.
000070*    left blank -- compiler stamps the compile date in here.
000080*    never hand-keyed; left blank so every recompile timestamps itself.
000090 DATE-COMPILED.
000100 SECURITY. INTERNAL USE ONLY - SEE OPERATIONS MANUAL SEC 4.
000110*--------------------------------------------------------
000120* CHANGE LOG
000130*--------------------------------------------------------
000140* 03/11/87  DK   ORIG  INITIAL WRITE FOR ORDER-ENTRY CONV.
000150* 03/18/87  DK   ORIG  ADDED MWST SPLIT FOR REDUCED RATE.
000160* 07/02/87  DK   TKT114 CUSTOMER ORDER-SEQUENCE LABEL ADDED.
000170* 11/14/88  TO   TKT201 REJECT DUP ORDER-ID AT LOAD TIME.
000180* 05/05/89  TO   TKT233 REJECT ZERO/NEG UNITS ON ITEM LINES.
000190* 02/20/90  TO   TKT266 WIDENED CUST-CONTACT TO 10 ENTRIES.
000200* 09/09/91  MV   TKT301 GRAND TOTAL ROW AT END OF REPORT.
000210* 04/30/92  MV   TKT318 TRUNCATE+OVERFLOW MARK ON NUM COLS.
000220* 01/15/93  MV   TKT340 SPLIT LAST/FIRST NAME AT LOAD.
000230* 06/07/95  RH   TKT388 ARTICLE TABLE RAISED TO 500 ENTRIES.
000240* 08/22/96  RH   TKT402 ORDER TABLE KEY SIZE RAISED TO 2000.
000250* 12/03/98  RH   Y2K01 ORDH-CCYY NOW CARRIES FULL 4-DIGIT
000260*                      YEAR -- NO MORE 2-DIGIT WINDOWING.
000270* 03/09/99  RH   Y2K02 CONFIRMED CENTURY ROLLOVER ON TEST
000280*                      FILE DATED 01/01/2000 -- NO CHANGE.
000290* 11/02/01  PS   TKT455 EUR CASH CHANGEOVER - ADDED EURO SIGN
000300*                      TO MONEY COLUMNS, RETIRED DM FORMAT.
000310* 06/18/03  PS   TKT479 INVENTORY SIDE SPLIT OUT TO ITS OWN
000320*                      JOB STEP (SEE INVRPT01) - NO LONGER
000330*                      CALLED FROM HERE.
000340* 09/30/04  LK   TKT491 UNITS/LABEL CELLS WERE CARRYING THE
000350*                      Z-EDIT'S LEADING BLANKS INTO THE
000360*                      "<N> X <DESC>" AND "S NTH ORDER:" TEXT --
000370*                      STRIPPED BEFORE STRINGING, SAME IDEA AS
000380*                      THE MONEY-COLUMN STRIP AT 8110.
000390* 10/14/04  LK   TKT497 EUR/YEN COLUMNS NOW CARRY THE ACTUAL
000400*                      CURRENCY GLYPH AT 8100 -- TKT455 HAD
000410*                      ONLY EVER PRINTED THE 3-LETTER CODE.
000420*--------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER. IBM-PC.
000460 OBJECT-COMPUTER. IBM-PC.
000470*    printer channel 1 is the top-of-form skip the heading routine uses.
000480*    no other channels, switches or class-tests are needed by this job.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510 INPUT-OUTPUT SECTION.
000520*    logical names below map to the job's DD/allocation cards at run time.
000530*    ORDER-FILE and ARTICLE-FILE come in over SLORDIT1.CBL's own SELECTs.
000540 FILE-CONTROL.
000550
000560     COPY "SLORDIT1.CBL".
000570
000580     SELECT CUSTOMER-FILE ASSIGN TO "CUSTOMER-FILE"
000590         ORGANIZATION IS LINE SEQUENTIAL
000600         FILE STATUS IS WS-CUSTOMER-STATUS.
000610
000620     SELECT ORDER-REPORT-FILE ASSIGN TO "ORDER-REPORT-FILE"
000630         ORGANIZATION IS LINE SEQUENTIAL
000640         FILE STATUS IS WS-ORDER-RPT-STATUS.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680
000690     COPY "FDARTM01.CBL".
000700
000710     COPY "FDCUSM01.CBL".
000720
000730     COPY "FDORDM01.CBL".
000740
000750 FD  ORDER-REPORT-FILE.
000760 01  ORDER-REPORT-RECORD           PIC X(94).
000770
000780 WORKING-STORAGE SECTION.
000790*--------------------------------------------------------
000800* File status and end-of-file switches.
000810*--------------------------------------------------------
000820 01  WS-FILE-STATUSES.
000830     05  WS-ARTICLE-STATUS         PIC X(02).
000840         88  WS-ARTICLE-OK             VALUE "00".
000850     05  WS-ORDER-STATUS           PIC X(02).
000860         88  WS-ORDER-OK               VALUE "00".
000870     05  WS-CUSTOMER-STATUS        PIC X(02).
000880         88  WS-CUSTOMER-OK            VALUE "00".
000890     05  WS-ORDER-RPT-STATUS       PIC X(02).
000900         88  WS-ORDER-RPT-OK           VALUE "00".
000910     05  FILLER                    PIC X(01).
000920
000930*    TKT531 -- the three end-of-file flags never group with
000940*    anything else on an 01, so they ride as standalone
000950*    77-level switches, the old house way, same as this
000960*    shop's WSDATE01 date routines still carry their flags.
000970 77  WS-ARTICLE-EOF-SW         PIC X(01) VALUE "N".
000980     88  ARTICLE-EOF               VALUE "Y".
000990 77  WS-CUSTOMER-EOF-SW        PIC X(01) VALUE "N".
001000     88  CUSTOMER-EOF              VALUE "Y".
001010 77  WS-ORDER-EOF-SW           PIC X(01) VALUE "N".
001020     88  ORDER-EOF                 VALUE "Y".
001030
001040 01  WS-CONDITION-SWITCHES.
001050     05  WS-ORDER-VALID-SW         PIC X(01) VALUE "Y".
001060     05  WS-ARTICLE-FOUND-SW       PIC X(01) VALUE "N".
001070     05  WS-CUSTOMER-FOUND-SW      PIC X(01) VALUE "N".
001080     05  FILLER                    PIC X(01).
001090
001100*--------------------------------------------------------
001110* Article lookup table, built once at 2100-LOAD-ARTICLES.
001120* Searched for every order line item.
001130*--------------------------------------------------------
001140 01  ART-TABLE.
001150     05  ART-TAB-COUNT             PIC 9(04) COMP VALUE ZERO.
001160     05  ART-TAB-ENTRY OCCURS 500 TIMES
001170             INDEXED BY ART-IDX.
001180         10  AT-ID                 PIC X(10).
001190         10  AT-DESCRIPTION        PIC X(30).
001200         10  AT-UNIT-PRICE         PIC S9(7)V99 COMP-3.
001210         10  AT-CURRENCY           PIC X(04).
001220         10  AT-TAX-CLASS          PIC X(01).
001230     05  FILLER                    PIC X(01).
001240
001250*--------------------------------------------------------
001260* Customer lookup table, built once at 2200-LOAD-CUSTOMERS.
001270* CT-ORDER-SEQ is the running per-customer order counter
001280* used to build the "nth order" label (see 3130).
001290*--------------------------------------------------------
001300 01  CUS-TABLE.
001310     05  CUS-TAB-COUNT             PIC 9(04) COMP VALUE ZERO.
001320     05  CUS-TAB-ENTRY OCCURS 500 TIMES
001330             INDEXED BY CUS-IDX.
001340         10  CT-ID                 PIC 9(09).
001350         10  CT-LAST-NAME          PIC X(25).
001360         10  CT-FIRST-NAME         PIC X(25).
001370         10  CT-ORDER-SEQ          PIC 9(04) COMP VALUE ZERO.
001380     05  FILLER                    PIC X(01).
001390
001400*--------------------------------------------------------
001410* Order-id table -- remembers every ORD-ID accepted so far
001420* this run so a repeated id can be rejected (TKT201).
001430*--------------------------------------------------------
001440 01  ORD-ID-TABLE.
001450     05  ORD-ID-TAB-COUNT          PIC 9(04) COMP VALUE ZERO.
001460     05  ORD-ID-TAB-ENTRY OCCURS 2000 TIMES
001470             INDEXED BY ORD-ID-IDX
001480             PIC X(10).
001490     05  FILLER                    PIC X(01).
001500
001510*--------------------------------------------------------
001520* One order's item lines, read ahead of the calculation
001530* so the header's item count tells us how many to expect.
001540* 50 lines per order is this shop's working maximum.
001550*--------------------------------------------------------
001560 01  CUR-ORDER-ITEMS.
001570     05  CUR-ITEM-COUNT            PIC 9(02) COMP VALUE ZERO.
001580     05  CUR-ITEM-ENTRY OCCURS 50 TIMES
001590             INDEXED BY CUR-ITEM-IDX.
001600         10  CI-ART-ID             PIC X(10).
001610         10  CI-UNITS-ORDERED      PIC 9(05).
001620     05  FILLER                    PIC X(01).
001630
001640*--------------------------------------------------------
001650* Order-valuation working fields for the MwSt. calculator.
001660* Money kept COMP-3 to match AT-UNIT-PRICE's own USAGE.
001670*--------------------------------------------------------
001680 01  WS-CALC-FIELDS.
001690     05  WS-ITEM-VALUE             PIC S9(9)V99 COMP-3.
001700     05  WS-ITEM-VAT               PIC S9(9)V99 COMP-3.
001710     05  WS-ORDER-VALUE            PIC S9(9)V99 COMP-3.
001720     05  WS-ORDER-VAT              PIC S9(9)V99 COMP-3.
001730     05  WS-GRAND-VALUE            PIC S9(11)V99 COMP-3
001740                                    VALUE ZERO.
001750     05  WS-GRAND-VAT              PIC S9(11)V99 COMP-3
001760                                    VALUE ZERO.
001770     05  WS-TAX-RATE               PIC 9(02) COMP VALUE 19.
001780     05  WS-ORDER-CURRENCY         PIC X(04) VALUE "EUR ".
001790     05  FILLER                    PIC X(01).
001800
001810*--------------------------------------------------------
001820* Loop controls and subscripts -- all COMP per shop std.
001830*--------------------------------------------------------
001840 01  WS-SUBSCRIPTS.
001850     05  WS-ITEM-IDX               PIC 9(02) COMP.
001860     05  WS-CUST-SEQ-DISP          PIC 9(04) COMP.
001870     05  WS-SCAN-IDX               PIC 9(02) COMP.
001880     05  WS-SIG-LEN                PIC 9(02) COMP.
001890     05  WS-KEEP-LEN               PIC 9(02) COMP.
001900     05  WS-PAD-LEN                PIC 9(02) COMP.
001910     05  FILLER                    PIC X(01).
001920
001930*--------------------------------------------------------
001940* Customer name split (TKT340).  CUST-LAST-NAME usually
001950* arrives pre-split from the feed (see FDCUSM01) but an
001960* occasional upstream glitch still sends the old combined
001970* "Last, First" string crammed into CUST-LAST-NAME with
001980* CUST-FIRST-NAME left blank.  2230-SPLIT-CUSTOMER-NAME
001990* below is run against every incoming line at load time;
002000* it breaks the combined string on ", " first, then "; ",
002010* then on the last blank-delimited word, and leaves the
002020* whole string as the last name if none of those turn up.
002030*--------------------------------------------------------
002040 01  WS-NAME-SPLIT-WORK.
002050     05  WS-COMBINED-NAME          PIC X(50).
002060     05  WS-SPLIT-POS              PIC 9(02) COMP VALUE ZERO.
002070     05  WS-SPLIT-METHOD           PIC 9(01) COMP VALUE ZERO.
002080     05  WS-NAME-LEN               PIC 9(02) COMP VALUE ZERO.
002090     05  WS-SAVED-LAST-NAME        PIC X(25).
002100     05  WS-SAVED-FIRST-NAME       PIC X(25).
002110     05  FILLER                    PIC X(01).
002120
002130*--------------------------------------------------------
002140* The header fields are copied out here the instant the
002150* header line is read, because ORDER-ITEM-RECORD redefines
002160* the same physical buffer -- reading the item lines that
002170* follow would otherwise overwrite ORDH-ORD-ID/CUST-ID/
002180* ITEM-COUNT before VALIDATE-HEADER and FIND-CUSTOMER ever
002190* get to look at them.
002200*--------------------------------------------------------
002210 01  WS-SAVED-HEADER.
002220     05  WS-SAVED-ORD-ID            PIC X(10).
002230     05  WS-SAVED-CUST-ID           PIC 9(09).
002240     05  WS-SAVED-ITEM-COUNT        PIC 9(02) COMP.
002250     05  FILLER                     PIC X(01).
002260
002270*--------------------------------------------------------
002280* Order report detail/total/grand-total line, and the
002290* separator rule printed above and below each order's
002300* block of item rows.
002310*--------------------------------------------------------
002320 01  ORD-DETAIL-LINE.
002330     05  ODL-ORDER-ID              PIC X(12).
002340     05  ODL-CUSTOMER              PIC X(20).
002350     05  ODL-ITEMS                 PIC X(36).
002360     05  ODL-ORDER-VALUE           PIC X(10).
002370     05  ODL-ORDER-VAT             PIC X(10).
002380     05  FILLER                    PIC X(01).
002390
002400*    Flat view of the detail line above, used to blank the
002410*    whole 89-byte row in one MOVE before building the next
002420*    one field at a time.
002430 01  ORD-DETAIL-LINE-FLAT REDEFINES ORD-DETAIL-LINE
002440                                    PIC X(89).
002450
002460 01  WS-DASHES                     PIC X(40) VALUE ALL "-".
002470
002480 01  ORD-SEP-LINE                  PIC X(94).
002490
002500*--------------------------------------------------------
002510* Customer order-sequence label ("<name>'s order:",
002520* "<name>'s 2nd order:", "<name>'s 3rd order:",
002530* "<name>'s Nth order:").
002540*--------------------------------------------------------
002550 01  WS-LABEL-WORK.
002560     05  WS-LABEL-SEQ-EDIT         PIC Z(03)9.
002570*    Raw alphanumeric view of the edited field above, moved
002580*    through the REDEFINES the same way the money columns
002590*    are, so the leading blanks left by the Z-edit can be
002600*    stripped before the ordinal suffix is STRINGed on.
002610     05  WS-LABEL-SEQ-RAW REDEFINES
002620             WS-LABEL-SEQ-EDIT     PIC X(04).
002630     05  WS-LABEL-RESULT           PIC X(60).
002640     05  FILLER                    PIC X(01).
002650
002660*--------------------------------------------------------
002670* "<units> x <description>" ordered-items cell.
002680*--------------------------------------------------------
002690 01  WS-ITEM-TEXT-WORK.
002700     05  WS-ITEM-UNITS-EDIT        PIC Z(04)9.
002710*    Raw alphanumeric view of the edited field above, same
002720*    REDEFINES idiom used for the order-sequence label and
002730*    the money columns.
002740     05  WS-ITEM-UNITS-RAW REDEFINES
002750             WS-ITEM-UNITS-EDIT    PIC X(05).
002760     05  WS-ITEM-TEXT-RESULT       PIC X(60).
002770     05  FILLER                    PIC X(01).
002780
002790*--------------------------------------------------------
002800* FORMAT-MONEY working fields -- money display is
002810* N,NNN.NN[euro] for EUR/NONE, N,NNN[yen] with no decimals
002820* for YEN; a value too wide for its column is truncated
002830* and suffixed "+".
002840*--------------------------------------------------------
002850 01  WS-MONEY-FMT-WORK.
002860     05  WS-FMT-AMOUNT             PIC S9(11)V99 COMP-3.
002870     05  WS-FMT-CURRENCY           PIC X(04).
002880     05  WS-FMT-WIDTH              PIC 9(02) COMP.
002890     05  WS-FMT-RESULT             PIC X(20).
002900     05  WS-MONEY-EDIT-EUR         PIC Z,ZZZ,ZZZ,ZZ9.99.
002910*    Raw alphanumeric view of the edited field above -- this
002920*    shop moves edited fields through their REDEFINES rather
002930*    than relying on an edited-to-alphanumeric MOVE, so the
002940*    same source compiles the same way on every box it runs.
002950     05  WS-MONEY-EDIT-EUR-RAW REDEFINES
002960             WS-MONEY-EDIT-EUR    PIC X(16).
002970     05  WS-MONEY-EDIT-YEN         PIC Z,ZZZ,ZZZ,ZZ9.
002980     05  WS-MONEY-EDIT-YEN-RAW REDEFINES
002990             WS-MONEY-EDIT-YEN    PIC X(13).
003000     05  WS-MONEY-WORK             PIC X(20).
003010     05  WS-MONEY-WORK-LEN         PIC 9(02) COMP.
003020     05  WS-FMT-AMOUNT-SPARE       PIC X(20).
003030*    Strip-work buffers for the two Z-edited fields that get
003040*    STRINGed into a report cell rather than printed in a
003050*    right-justified column -- same leading-blank-strip idea
003060*    as WS-MONEY-WORK above, sized to the field being fixed.
003070     05  WS-UNITS-WORK             PIC X(05).
003080     05  WS-UNITS-WORK-LEN         PIC 9(02) COMP.
003090     05  WS-SEQ-WORK               PIC X(04).
003100     05  WS-SEQ-WORK-LEN           PIC 9(02) COMP.
003110     05  FILLER                    PIC X(01).
003120
003130 PROCEDURE DIVISION.
003140
003150*    main line -- open, load masters, walk the order file, close.
003160*    one pass, no restart logic -- a failed open goes to PROGRAM-DONE.
003170 PROGRAM-BEGIN.
003180     PERFORM 1000-OPENING-PROCEDURE
003190     PERFORM 2000-LOAD-MASTERS
003200     PERFORM 3000-PROCESS-ORDERS
003210     PERFORM 3900-PRINT-GRAND-TOTAL
003220     PERFORM 9000-CLOSING-PROCEDURE
003230     GO TO PROGRAM-DONE.
003240
003250 PROGRAM-EXIT.
003260     EXIT PROGRAM.
003270
003280*    common shutdown point for every GO TO PROGRAM-DONE above.
003290*    falls through to STOP RUN; nothing below runs on a clean finish.
003300 PROGRAM-DONE.
003310     STOP RUN.
003320
003330*----------------------------------------------------------
003340* 1000 -- open every file this job step touches.
003350*----------------------------------------------------------
003360 1000-OPENING-PROCEDURE.
003370     OPEN INPUT ARTICLE-FILE
003380     IF NOT WS-ARTICLE-OK
003390         DISPLAY "ORDRPT01 - ARTICLE-FILE OPEN FAILED, STATUS "
003400             WS-ARTICLE-STATUS
003410         GO TO PROGRAM-DONE
003420     END-IF
003430     OPEN INPUT CUSTOMER-FILE
003440     IF NOT WS-CUSTOMER-OK
003450         DISPLAY "ORDRPT01 - CUSTOMER-FILE OPEN FAILED, STATUS "
003460             WS-CUSTOMER-STATUS
003470         GO TO PROGRAM-DONE
003480     END-IF
003490     OPEN INPUT ORDER-FILE
003500     IF NOT WS-ORDER-OK
003510         DISPLAY "ORDRPT01 - ORDER-FILE OPEN FAILED, STATUS "
003520             WS-ORDER-STATUS
003530         GO TO PROGRAM-DONE
003540     END-IF
003550     OPEN OUTPUT ORDER-REPORT-FILE
003560     IF NOT WS-ORDER-RPT-OK
003570         DISPLAY "ORDRPT01 - ORDER-REPORT-FILE OPEN FAILED, ST "
003580             WS-ORDER-RPT-STATUS
003590         GO TO PROGRAM-DONE
003600     END-IF.
003610 1000-EXIT.
003620     EXIT.
003630
003640*----------------------------------------------------------
003650* 2000 -- load ARTICLE-FILE and CUSTOMER-FILE whole into
003660* working storage before the first order is looked at.
003670* Neither master file is revisited after this point.
003680*----------------------------------------------------------
003690 2000-LOAD-MASTERS.
003700     PERFORM 2100-LOAD-ARTICLES
003710     PERFORM 2200-LOAD-CUSTOMERS.
003720 2000-EXIT.
003730     EXIT.
003740
003750*    reads ARTICLE-FILE to EOF, one record at a time, into ART-TAB-ENTRY.
003760*    customer load (2200) follows the same read-then-loop shape below.
003770 2100-LOAD-ARTICLES.
003780     PERFORM 2110-READ-ARTICLE
003790     PERFORM 2115-ARTICLE-LOAD-LOOP UNTIL ARTICLE-EOF.
003800 2100-EXIT.
003810     EXIT.
003820
003830*    body of the 2100 read loop -- add this record, then read the next.
003840*    read-ahead style -- the EOF test is in the PERFORM UNTIL, not here.
003850 2115-ARTICLE-LOAD-LOOP.
003860     PERFORM 2120-ADD-ARTICLE
003870     PERFORM 2110-READ-ARTICLE.
003880 2115-EXIT.
003890     EXIT.
003900
003910*    one ARTICLE-FILE record; AT END trips ARTICLE-EOF for the loop above.
003920*    no limit on the read itself -- the table insert is what caps at 500.
003930 2110-READ-ARTICLE.
003940     READ ARTICLE-FILE
003950         AT END
003960             SET ARTICLE-EOF TO TRUE
003970     END-READ.
003980 2110-EXIT.
003990     EXIT.
004000
004010 2120-ADD-ARTICLE.
004020*    Article id never changes once assigned -- a second feed
004030*    line for the same id just overlays the first slot in
004040*    the table rather than growing a new entry.  ART-UNIT-
004050*    PRICE follows
004060*    the same reject-negative, keep-prior-value rule as
004070*    2220-APPLY-SEED's stock update -- a negative price on
004080*    the incoming line leaves the existing price alone.  Per
004090*    TKT531 CURRENCY and TAX-CLASS on the feed line are treated
004100*    as optional setters too -- a blank feed field is not an
004110*    instruction to blank the master, it is "no change given,"
004120*    so the prior value (or, on first load, the house default
004130*    of EUR / standard-rate "S") rides instead.
004140     PERFORM 2121-FIND-ARTICLE-SLOT
004150     IF WS-ARTICLE-FOUND-SW = "Y"
004160         MOVE ART-DESCRIPTION TO AT-DESCRIPTION (ART-IDX)
004170         IF ART-UNIT-PRICE NOT < ZERO
004180             MOVE ART-UNIT-PRICE TO AT-UNIT-PRICE (ART-IDX)
004190         ELSE
004200             DISPLAY "ORDRPT01 - NEGATIVE UNIT PRICE "
004210                 "REJECTED FOR " ART-ID
004220         END-IF
004230         IF ART-CURRENCY NOT = SPACES
004240             MOVE ART-CURRENCY  TO AT-CURRENCY (ART-IDX)
004250         END-IF
004260         IF ART-TAX-CLASS NOT = SPACE
004270             MOVE ART-TAX-CLASS TO AT-TAX-CLASS (ART-IDX)
004280         END-IF
004290     ELSE
004300         IF ART-TAB-COUNT < 500
004310             ADD 1 TO ART-TAB-COUNT
004320             MOVE ART-ID          TO AT-ID (ART-TAB-COUNT)
004330             MOVE ART-DESCRIPTION TO AT-DESCRIPTION
004340                                      (ART-TAB-COUNT)
004350             IF ART-UNIT-PRICE NOT < ZERO
004360                 MOVE ART-UNIT-PRICE TO AT-UNIT-PRICE
004370                                          (ART-TAB-COUNT)
004380             ELSE
004390                 MOVE ZERO TO AT-UNIT-PRICE (ART-TAB-COUNT)
004400                 DISPLAY "ORDRPT01 - NEGATIVE UNIT PRICE "
004410                     "REJECTED FOR " ART-ID
004420             END-IF
004430             IF ART-CURRENCY NOT = SPACES
004440                 MOVE ART-CURRENCY  TO AT-CURRENCY
004450                                        (ART-TAB-COUNT)
004460             ELSE
004470                 MOVE "EUR " TO AT-CURRENCY (ART-TAB-COUNT)
004480             END-IF
004490             IF ART-TAX-CLASS NOT = SPACE
004500                 MOVE ART-TAX-CLASS TO AT-TAX-CLASS
004510                                        (ART-TAB-COUNT)
004520             ELSE
004530                 MOVE "S" TO AT-TAX-CLASS (ART-TAB-COUNT)
004540             END-IF
004550         ELSE
004560             DISPLAY "ORDRPT01 - ARTICLE TABLE FULL, IGNORED "
004570                 ART-ID
004580         END-IF
004590     END-IF.
004600 2120-EXIT.
004610     EXIT.
004620
004630*    table lookup shared by load-time add/update and order-time pricing.
004640*    plain linear SEARCH, not SEARCH ALL -- the table is not kept sorted.
004650 2121-FIND-ARTICLE-SLOT.
004660     SET WS-ARTICLE-FOUND-SW TO "N"
004670     SET ART-IDX TO 1
004680     SEARCH ART-TAB-ENTRY
004690         AT END
004700             SET WS-ARTICLE-FOUND-SW TO "N"
004710         WHEN AT-ID (ART-IDX) = ART-ID
004720             SET WS-ARTICLE-FOUND-SW TO "Y"
004730     END-SEARCH.
004740 2121-EXIT.
004750     EXIT.
004760
004770*    reads CUSTOMER-FILE to EOF, one record at a time, into CUS-TAB-ENTRY.
004780*    same shape as 2100-LOAD-ARTICLES; kept as its own paragraph by habit.
004790 2200-LOAD-CUSTOMERS.
004800     PERFORM 2210-READ-CUSTOMER
004810     PERFORM 2215-CUSTOMER-LOAD-LOOP UNTIL CUSTOMER-EOF.
004820 2200-EXIT.
004830     EXIT.
004840
004850*    body of the 2200 read loop -- add this record, then read the next.
004860*    read-ahead style -- the EOF test is in the PERFORM UNTIL, not here.
004870 2215-CUSTOMER-LOAD-LOOP.
004880     PERFORM 2220-ADD-CUSTOMER
004890     PERFORM 2210-READ-CUSTOMER.
004900 2215-EXIT.
004910     EXIT.
004920
004930*    one CUSTOMER-FILE record; AT END trips CUSTOMER-EOF for 2200's loop.
004940*    no limit on the read itself -- the table insert is what caps at 500.
004950 2210-READ-CUSTOMER.
004960     READ CUSTOMER-FILE
004970         AT END
004980             SET CUSTOMER-EOF TO TRUE
004990     END-READ.
005000 2210-EXIT.
005010     EXIT.
005020
005030 2220-ADD-CUSTOMER.
005040*    Customer id never changes once assigned, same as an
005050*    Article id -- a repeat line overlays the existing slot.
005060     PERFORM 2240-CHECK-DUP-CONTACTS
005070     PERFORM 2230-SPLIT-CUSTOMER-NAME
005080     SET WS-CUSTOMER-FOUND-SW TO "N"
005090     SET CUS-IDX TO 1
005100     SEARCH CUS-TAB-ENTRY
005110         AT END
005120             SET WS-CUSTOMER-FOUND-SW TO "N"
005130         WHEN CT-ID (CUS-IDX) = CUST-ID
005140             SET WS-CUSTOMER-FOUND-SW TO "Y"
005150     END-SEARCH
005160     IF WS-CUSTOMER-FOUND-SW = "Y"
005170         MOVE WS-SAVED-LAST-NAME  TO CT-LAST-NAME (CUS-IDX)
005180         MOVE WS-SAVED-FIRST-NAME TO CT-FIRST-NAME (CUS-IDX)
005190     ELSE
005200         IF CUS-TAB-COUNT < 500
005210             ADD 1 TO CUS-TAB-COUNT
005220             MOVE CUST-ID         TO CT-ID (CUS-TAB-COUNT)
005230             MOVE WS-SAVED-LAST-NAME  TO CT-LAST-NAME
005240                                     (CUS-TAB-COUNT)
005250             MOVE WS-SAVED-FIRST-NAME TO CT-FIRST-NAME
005260                                     (CUS-TAB-COUNT)
005270             MOVE ZERO            TO CT-ORDER-SEQ
005280                                     (CUS-TAB-COUNT)
005290         ELSE
005300             DISPLAY "ORDRPT01 - CUSTOMER TABLE FULL, IGNORED "
005310                 CUST-ID
005320         END-IF
005330     END-IF.
005340 2220-EXIT.
005350     EXIT.
005360
005370*    TKT340 -- split a combined "Last, First" string still
005380*    coming in over CUST-LAST-NAME whenever the feed leaves
005390*    CUST-FIRST-NAME blank (see the WS-NAME-SPLIT-WORK
005400*    banner above for the three separators tried in order).
005410 2230-SPLIT-CUSTOMER-NAME.
005420     MOVE CUST-LAST-NAME  TO WS-SAVED-LAST-NAME
005430     MOVE CUST-FIRST-NAME TO WS-SAVED-FIRST-NAME
005440     IF CUST-FIRST-NAME = SPACES
005450         MOVE CUST-LAST-NAME TO WS-COMBINED-NAME
005460         PERFORM 2235-FIND-NAME-LEN
005470         PERFORM 2231-FIND-COMMA-SEP
005480         IF WS-SPLIT-POS = ZERO
005490             PERFORM 2232-FIND-SEMI-SEP
005500         END-IF
005510         IF WS-SPLIT-POS = ZERO
005520             PERFORM 2233-FIND-LAST-SPACE
005530         END-IF
005540         IF WS-SPLIT-POS > ZERO
005550             PERFORM 2234-APPLY-SPLIT
005560         END-IF
005570     END-IF.
005580 2230-EXIT.
005590     EXIT.
005600
005610*    looks for a ", " pair across the whole name -- comma-style split.
005620*    "KEMPER, DIETER" splits here; tried before semicolon or blank.
005630 2231-FIND-COMMA-SEP.
005640     MOVE ZERO TO WS-SPLIT-POS
005650     PERFORM 2236-CHECK-COMMA-AT
005660         VARYING WS-SCAN-IDX FROM 1 BY 1
005670         UNTIL WS-SCAN-IDX > WS-NAME-LEN.
005680 2231-EXIT.
005690     EXIT.
005700
005710*    single-column test driven by 2231's PERFORM ... VARYING.
005720*    first hit wins, sets WS-SCAN-IDX past the end to stop the loop early.
005730 2236-CHECK-COMMA-AT.
005740     IF WS-SPLIT-POS = ZERO
005750         IF WS-COMBINED-NAME (WS-SCAN-IDX:2) = ", "
005760             MOVE WS-SCAN-IDX TO WS-SPLIT-POS
005770             MOVE 1 TO WS-SPLIT-METHOD
005780             SET WS-SCAN-IDX TO WS-NAME-LEN
005790         END-IF
005800     END-IF.
005810 2236-EXIT.
005820     EXIT.
005830
005840*    tried only when no comma was found -- semicolon-style split.
005850*    some feeds from the old mainframe punch out "KEMPER; DIETER" instead.
005860 2232-FIND-SEMI-SEP.
005870     MOVE ZERO TO WS-SPLIT-POS
005880     PERFORM 2237-CHECK-SEMI-AT
005890         VARYING WS-SCAN-IDX FROM 1 BY 1
005900         UNTIL WS-SCAN-IDX > WS-NAME-LEN.
005910 2232-EXIT.
005920     EXIT.
005930
005940*    single-column test driven by 2232's PERFORM ... VARYING.
005950*    first hit wins, sets WS-SCAN-IDX past the end to stop the loop early.
005960 2237-CHECK-SEMI-AT.
005970     IF WS-SPLIT-POS = ZERO
005980         IF WS-COMBINED-NAME (WS-SCAN-IDX:2) = "; "
005990             MOVE WS-SCAN-IDX TO WS-SPLIT-POS
006000             MOVE 2 TO WS-SPLIT-METHOD
006010             SET WS-SCAN-IDX TO WS-NAME-LEN
006020         END-IF
006030     END-IF.
006040 2237-EXIT.
006050     EXIT.
006060
006070*    last resort when no separator was found -- split on the last blank.
006080*    "DIETER KEMPER" with no punctuation falls through to here.
006090 2233-FIND-LAST-SPACE.
006100     MOVE ZERO TO WS-SPLIT-POS
006110     MOVE 3 TO WS-SPLIT-METHOD
006120     PERFORM 2238-CHECK-SPACE-AT
006130         VARYING WS-SCAN-IDX FROM 1 BY 1
006140         UNTIL WS-SCAN-IDX > WS-NAME-LEN.
006150 2233-EXIT.
006160     EXIT.
006170
006180*    Left to right with no early break -- every blank found
006190*    overwrites WS-SPLIT-POS, so the LAST blank in the
006200*    significant text is what survives the loop.
006210 2238-CHECK-SPACE-AT.
006220     IF WS-COMBINED-NAME (WS-SCAN-IDX:1) = SPACE
006230         MOVE WS-SCAN-IDX TO WS-SPLIT-POS
006240     END-IF.
006250 2238-EXIT.
006260     EXIT.
006270
006280*    trailing-blank trim, right to left, before any separator search runs.
006290*    WS-NAME-LEN bounds every later VARYING loop over WS-COMBINED-NAME.
006300 2235-FIND-NAME-LEN.
006310     MOVE ZERO TO WS-NAME-LEN
006320     PERFORM 2239-CHECK-LAST-CHAR
006330         VARYING WS-SCAN-IDX FROM 50 BY -1
006340         UNTIL WS-SCAN-IDX < 1.
006350 2235-EXIT.
006360     EXIT.
006370
006380*    single-column test, driven by 2235's right-to-left PERFORM VARYING.
006390*    first non-blank scanning backward is the end of the significant text.
006400 2239-CHECK-LAST-CHAR.
006410     IF WS-NAME-LEN = ZERO
006420         IF WS-COMBINED-NAME (WS-SCAN-IDX:1) NOT = SPACE
006430             MOVE WS-SCAN-IDX TO WS-NAME-LEN
006440             SET WS-SCAN-IDX TO 1
006450         END-IF
006460     END-IF.
006470 2239-EXIT.
006480     EXIT.
006490
006500*    Comma split keeps everything left of the comma as the
006510*    last name, everything past the ", " as the first;
006520*    semicolon works the same way.  Last-space split is the
006530*    reverse -- the trailing word is the surname.
006540 2234-APPLY-SPLIT.
006550     EVALUATE WS-SPLIT-METHOD
006560         WHEN 1
006570         WHEN 2
006580             SUBTRACT 1 FROM WS-SPLIT-POS GIVING WS-KEEP-LEN
006590             MOVE WS-COMBINED-NAME (1:WS-KEEP-LEN)
006600                 TO WS-SAVED-LAST-NAME
006610             ADD 2 TO WS-SPLIT-POS
006620             MOVE WS-COMBINED-NAME (WS-SPLIT-POS:)
006630                 TO WS-SAVED-FIRST-NAME
006640         WHEN 3
006650             SUBTRACT 1 FROM WS-SPLIT-POS GIVING WS-KEEP-LEN
006660             MOVE WS-COMBINED-NAME (1:WS-KEEP-LEN)
006670                 TO WS-SAVED-FIRST-NAME
006680             ADD 1 TO WS-SPLIT-POS
006690             MOVE WS-COMBINED-NAME (WS-SPLIT-POS:)
006700                 TO WS-SAVED-LAST-NAME
006710     END-EVALUATE.
006720 2234-EXIT.
006730     EXIT.
006740
006750*    TKT340 follow-on: CUSTOMER-FILE arrives with one contact
006760*    slot per phone/e-mail on file for this customer; a
006770*    contact value repeated in two slots for the same
006780*    customer is the dup-contact condition the rule rejects on
006790*    add, so the repeat slot is blanked here before the
006800*    record is carried into the customer table -- the first
006810*    occurrence of a contact wins, later repeats are dropped.
006820 2240-CHECK-DUP-CONTACTS.
006830     IF CUST-CONTACT-COUNT > 1
006840         PERFORM 2241-SCAN-CONTACT
006850             VARYING WS-SCAN-IDX FROM 1 BY 1
006860             UNTIL WS-SCAN-IDX > CUST-CONTACT-COUNT
006870     END-IF.
006880 2240-EXIT.
006890     EXIT.
006900
006910*    inner leg of the dup-contact double loop -- checks every later slot.
006920*    outer leg is 2240's own PERFORM ... VARYING WS-SCAN-IDX.
006930 2241-SCAN-CONTACT.
006940     PERFORM 2242-COMPARE-CONTACT
006950         VARYING WS-ITEM-IDX FROM WS-SCAN-IDX BY 1
006960         UNTIL WS-ITEM-IDX > CUST-CONTACT-COUNT.
006970 2241-EXIT.
006980     EXIT.
006990
007000*    one slot-pair comparison; a match blanks the later slot.
007010*    both slots must be non-blank -- a blanked slot never matches again.
007020 2242-COMPARE-CONTACT.
007030     IF WS-SCAN-IDX NOT = WS-ITEM-IDX
007040        AND CUST-CONTACT (WS-SCAN-IDX) NOT = SPACES
007050        AND CUST-CONTACT (WS-ITEM-IDX) NOT = SPACES
007060         IF CUST-CONTACT (WS-SCAN-IDX) =
007070            CUST-CONTACT (WS-ITEM-IDX)
007080             DISPLAY "ORDRPT01 - DUP CONTACT ON "
007090                 CUST-ID " SLOT " WS-ITEM-IDX " REJECTED"
007100             MOVE SPACES TO CUST-CONTACT (WS-ITEM-IDX)
007110         END-IF
007120     END-IF.
007130 2242-EXIT.
007140     EXIT.
007150*----------------------------------------------------------
007160* 3000 -- one pass down ORDER-FILE.  Each header is read,
007170* validated, and its ORDH-ITEM-COUNT item lines are read
007180* into CUR-ORDER-ITEMS regardless of whether the header
007190* passed, so the file stays in sync for the next header.
007200*----------------------------------------------------------
007210 3000-PROCESS-ORDERS.
007220     PERFORM 3010-READ-ORDER-HEADER
007230     PERFORM 3015-ORDER-LOAD-LOOP UNTIL ORDER-EOF.
007240 3000-EXIT.
007250     EXIT.
007260
007270*    body of the 3000 read loop -- handle this header, then read the next.
007280*    read-ahead style, same shape as the master-load loops up in 2000.
007290 3015-ORDER-LOAD-LOOP.
007300     PERFORM 3020-HANDLE-ORDER
007310     PERFORM 3010-READ-ORDER-HEADER.
007320 3015-EXIT.
007330     EXIT.
007340*    one ORDER-FILE header record; AT END trips ORDER-EOF for 3000's loop.
007350*    no dup-check here -- that is 3031's job, run out of 3020 below.
007360 3010-READ-ORDER-HEADER.
007370     READ ORDER-FILE
007380         AT END
007390             SET ORDER-EOF TO TRUE
007400     END-READ.
007410 3010-EXIT.
007420     EXIT.
007430
007440*    one header plus its items -- validate, load, then print or reject.
007450*    a rejected header still reads its items so the file stays in sync.
007460 3020-HANDLE-ORDER.
007470     MOVE ORDH-ORD-ID     TO WS-SAVED-ORD-ID
007480     MOVE ORDH-CUST-ID    TO WS-SAVED-CUST-ID
007490     MOVE ORDH-ITEM-COUNT TO WS-SAVED-ITEM-COUNT
007500     PERFORM 3030-VALIDATE-HEADER THRU 3031-EXIT
007510     PERFORM 3040-LOAD-ORDER-ITEMS
007520     IF WS-ORDER-VALID-SW = "Y"
007530         MOVE WS-SAVED-ORD-ID TO ODL-ORDER-ID
007540         PERFORM 3100-CALC-AND-PRINT-ORDER
007550     ELSE
007560         DISPLAY "ORDRPT01 - ORDER REJECTED, ORD-ID "
007570             WS-SAVED-ORD-ID
007580     END-IF.
007590 3020-EXIT.
007600     EXIT.
007610
007620*    ORD-ID blank or already seen on this run rejects the
007630*    whole order -- an order's id is fixed for life once the
007640*    header is written, so no later line gets to renumber
007650*    one out from under the dup-check table.  TKT531: walked
007660*    through with 3031 as one straight-line THRU range --
007670*    3031 guards itself on WS-ORDER-VALID-SW so running it
007680*    unconditionally after a failed blank-id check is safe.
007690 3030-VALIDATE-HEADER.
007700     SET WS-ORDER-VALID-SW TO "Y"
007710     IF WS-SAVED-ORD-ID = SPACES
007720         SET WS-ORDER-VALID-SW TO "N"
007730     END-IF.
007740 3030-EXIT.
007750     EXIT.
007760
007770*    TKT201 dup-id guard; table doubles as TKT402's 2000-entry dup list.
007780*    a full table quietly stops tracking new ids; it does not abend.
007790 3031-CHECK-DUP-ORDER-ID.
007800     IF WS-ORDER-VALID-SW = "Y"
007810         SET ORD-ID-IDX TO 1
007820         SEARCH ORD-ID-TAB-ENTRY
007830             AT END
007840                 IF ORD-ID-TAB-COUNT < 2000
007850                     ADD 1 TO ORD-ID-TAB-COUNT
007860                     MOVE WS-SAVED-ORD-ID TO
007870                         ORD-ID-TAB-ENTRY (ORD-ID-TAB-COUNT)
007880                 END-IF
007890             WHEN ORD-ID-TAB-ENTRY (ORD-ID-IDX) = WS-SAVED-ORD-ID
007900                 SET WS-ORDER-VALID-SW TO "N"
007910         END-SEARCH
007920     END-IF.
007930 3031-EXIT.
007940     EXIT.
007950
007960*    Every item line belonging to this header is read no
007970*    matter what VALIDATE-HEADER decided, so the next READ
007980*    in 3010 lands back on a header line.  A unit count of
007990*    zero or less fails the whole order the same way a bad
008000*    or duplicate ORD-ID does.
008010 3040-LOAD-ORDER-ITEMS.
008020     MOVE ZERO TO CUR-ITEM-COUNT
008030     PERFORM 3042-LOAD-ONE-ORDER-ITEM
008040         VARYING WS-ITEM-IDX FROM 1 BY 1
008050         UNTIL WS-ITEM-IDX > WS-SAVED-ITEM-COUNT.
008060 3040-EXIT.
008070     EXIT.
008080
008090*    one item line into CUR-ITEM-nnn, subject to the 50-line cap.
008100*    a line past the 50-line cap is read off the file, just not kept.
008110 3042-LOAD-ONE-ORDER-ITEM.
008120     PERFORM 3041-READ-ONE-ITEM
008130     IF WS-ITEM-IDX <= 50
008140         ADD 1 TO CUR-ITEM-COUNT
008150         MOVE ORDI-ART-ID        TO
008160             CI-ART-ID (CUR-ITEM-COUNT)
008170         MOVE ORDI-UNITS-ORDERED TO
008180             CI-UNITS-ORDERED (CUR-ITEM-COUNT)
008190         IF ORDI-UNITS-ORDERED <= 0
008200             SET WS-ORDER-VALID-SW TO "N"
008210         END-IF
008220         PERFORM 3043-CHECK-ARTICLE-EXISTS
008230     END-IF.
008240 3042-EXIT.
008250     EXIT.
008260
008270*    TKT528 -- an item line naming an article that never
008280*    loaded off ARTICLE-FILE is a bad input line the same
008290*    way a zero/negative unit count is; the whole order is
008300*    rejected at load time, same as 3031's dup-id check.
008310 3043-CHECK-ARTICLE-EXISTS.
008320     SET WS-ARTICLE-FOUND-SW TO "N"
008330     SET ART-IDX TO 1
008340     SEARCH ART-TAB-ENTRY
008350         AT END
008360             SET WS-ARTICLE-FOUND-SW TO "N"
008370             SET WS-ORDER-VALID-SW TO "N"
008380         WHEN AT-ID (ART-IDX) = ORDI-ART-ID
008390             SET WS-ARTICLE-FOUND-SW TO "Y"
008400     END-SEARCH.
008410 3043-EXIT.
008420     EXIT.
008430
008440*    one ORDER-FILE item record; a short read here fails the order too.
008450*    ORDH-ITEM-COUNT overstating the item lines on file hits this branch.
008460 3041-READ-ONE-ITEM.
008470     READ ORDER-FILE
008480         AT END
008490             SET ORDER-EOF TO TRUE
008500             SET WS-ORDER-VALID-SW TO "N"
008510     END-READ.
008520 3041-EXIT.
008530     EXIT.
008540
008550*----------------------------------------------------------
008560* 3100 -- a validated order: find its customer, build the
008570* "Nth order" label, run every item line across the money
008580* calculator and print the order's block of the report.
008590*----------------------------------------------------------
008600 3100-CALC-AND-PRINT-ORDER.
008610     MOVE ZERO TO WS-ORDER-VALUE
008620     MOVE ZERO TO WS-ORDER-VAT
008630     MOVE "EUR " TO WS-ORDER-CURRENCY
008640     PERFORM 3110-FIND-CUSTOMER
008650     PERFORM 3130-BUILD-LABEL
008660     PERFORM 3300-CALC-AND-PRINT-ITEMS
008670     PERFORM 3800-PRINT-ORDER-TOTAL
008680     ADD WS-ORDER-VALUE TO WS-GRAND-VALUE
008690     ADD WS-ORDER-VAT   TO WS-GRAND-VAT.
008700 3100-EXIT.
008710     EXIT.
008720
008730*    table lookup by CUST-ID; a miss leaves the customer label blank.
008740*    3130-BUILD-LABEL checks WS-CUSTOMER-FOUND-SW before using CUS-IDX.
008750 3110-FIND-CUSTOMER.
008760     SET WS-CUSTOMER-FOUND-SW TO "N"
008770     SET CUS-IDX TO 1
008780     SEARCH CUS-TAB-ENTRY
008790         AT END
008800             SET WS-CUSTOMER-FOUND-SW TO "N"
008810         WHEN CT-ID (CUS-IDX) = WS-SAVED-CUST-ID
008820             SET WS-CUSTOMER-FOUND-SW TO "Y"
008830             PERFORM 3120-BUMP-CUSTOMER-SEQ
008840     END-SEARCH.
008850 3110-EXIT.
008860     EXIT.
008870
008880*    TKT114 -- counts this as the customer's Nth order for 3130's label.
008890*    only bumped on a found customer -- an unknown one gets no count.
008900 3120-BUMP-CUSTOMER-SEQ.
008910     ADD 1 TO CT-ORDER-SEQ (CUS-IDX).
008920 3120-EXIT.
008930     EXIT.
008940
008950*    "<name>'s order:" / "<name>'s 2nd order:" / "3rd" /
008960*    "Nth" -- our own ordinal-suffix rule for repeat orders.
008970 3130-BUILD-LABEL.
008980     IF WS-CUSTOMER-FOUND-SW = "Y"
008990         STRING CT-FIRST-NAME (CUS-IDX) DELIMITED BY SPACE
009000             " " CT-LAST-NAME (CUS-IDX) DELIMITED BY SPACE
009010             INTO WS-LABEL-RESULT
009020         IF CT-ORDER-SEQ (CUS-IDX) = 1
009030             STRING WS-LABEL-RESULT DELIMITED BY SPACE
009040                 "'S ORDER:" DELIMITED BY SIZE
009050                 INTO ODL-CUSTOMER
009060         ELSE
009070             MOVE CT-ORDER-SEQ (CUS-IDX) TO WS-LABEL-SEQ-EDIT
009080             MOVE WS-LABEL-SEQ-RAW TO WS-SEQ-WORK
009090             PERFORM 8140-STRIP-SEQ-SPACES
009100             EVALUATE CT-ORDER-SEQ (CUS-IDX)
009110                 WHEN 2
009120                     STRING WS-LABEL-RESULT DELIMITED BY SPACE
009130                         "'S 2ND ORDER:" DELIMITED BY SIZE
009140                         INTO ODL-CUSTOMER
009150                 WHEN 3
009160                     STRING WS-LABEL-RESULT DELIMITED BY SPACE
009170                         "'S 3RD ORDER:" DELIMITED BY SIZE
009180                         INTO ODL-CUSTOMER
009190                 WHEN OTHER
009200                     STRING WS-LABEL-RESULT DELIMITED BY SPACE
009210                         "'S " DELIMITED BY SIZE
009220                         WS-SEQ-WORK (1:WS-SEQ-WORK-LEN)
009230                             DELIMITED BY SIZE
009240                         "TH ORDER:" DELIMITED BY SIZE
009250                         INTO ODL-CUSTOMER
009260             END-EVALUATE
009270         END-IF
009280     ELSE
009290         MOVE "(UNKNOWN CUSTOMER)'S ORDER:" TO ODL-CUSTOMER
009300     END-IF.
009310 3130-EXIT.
009320     EXIT.
009330
009340*----------------------------------------------------------
009350* 3300 -- values and prints every line on this order: look
009360* the article up, compute line value
009370* and the VAT folded into it, print the item's report row,
009380* and fold the line into this order's running totals.
009390*----------------------------------------------------------
009400*    ODL-ORDER-ID/ODL-CUSTOMER already carry the order id and
009410*    the "Nth order" label set by 3130-BUILD-LABEL -- they
009420*    print on the first row only, then get blanked below so
009430*    every later row in this order's block is a continuation
009440*    row.
009450 3300-CALC-AND-PRINT-ITEMS.
009460     PERFORM 3301-CALC-AND-PRINT-ONE-ITEM
009470         VARYING CUR-ITEM-IDX FROM 1 BY 1
009480         UNTIL CUR-ITEM-IDX > CUR-ITEM-COUNT.
009490 3300-EXIT.
009500     EXIT.
009510
009520*    one item line all the way through article lookup, VAT, and print.
009530*    the PERFORM VARYING above walks CUR-ITEM-IDX across every item line.
009540 3301-CALC-AND-PRINT-ONE-ITEM.
009550     PERFORM 3310-FIND-ARTICLE
009560     PERFORM 3320-COMPUTE-ITEM-VALUE
009570     PERFORM 3330-COMPUTE-ITEM-VAT
009580     PERFORM 3400-PRINT-ITEM-ROW
009590     ADD WS-ITEM-VALUE TO WS-ORDER-VALUE
009600     ADD WS-ITEM-VAT   TO WS-ORDER-VAT
009610     MOVE SPACE TO ODL-ORDER-ID
009620     MOVE SPACE TO ODL-CUSTOMER.
009630 3301-EXIT.
009640     EXIT.
009650*    TKT528 already rejected the whole order at load time
009660*    if any line's article was not on ARTICLE-FILE, so this
009670*    SEARCH should always find its match by the time we get
009680*    here -- the AT END branch is belt-and-suspenders only.
009690 3310-FIND-ARTICLE.
009700     SET WS-ARTICLE-FOUND-SW TO "N"
009710     SET ART-IDX TO 1
009720     SEARCH ART-TAB-ENTRY
009730         AT END
009740             SET WS-ARTICLE-FOUND-SW TO "N"
009750             DISPLAY "ORDRPT01 - UNKNOWN ARTICLE ON ORDER, ID "
009760                 CI-ART-ID (CUR-ITEM-IDX)
009770         WHEN AT-ID (ART-IDX) = CI-ART-ID (CUR-ITEM-IDX)
009780             SET WS-ARTICLE-FOUND-SW TO "Y"
009790     END-SEARCH.
009800 3310-EXIT.
009810     EXIT.
009820
009830*    LINE-VALUE = UNIT-PRICE * UNITS-ORDERED.
009840 3320-COMPUTE-ITEM-VALUE.
009850     IF WS-ARTICLE-FOUND-SW = "Y"
009860         COMPUTE WS-ITEM-VALUE ROUNDED =
009870             AT-UNIT-PRICE (ART-IDX) *
009880             CI-UNITS-ORDERED (CUR-ITEM-IDX)
009890         MOVE AT-CURRENCY (ART-IDX) TO WS-ORDER-CURRENCY
009900     ELSE
009910         MOVE ZERO TO WS-ITEM-VALUE
009920     END-IF.
009930 3320-EXIT.
009940     EXIT.
009950
009960*    Prices on file are MwSt.-inclusive -- the VAT amount
009970*    folded into LINE-VALUE is pulled back out by
009980*    VAT = ROUND(LINE-VALUE / (100 + RATE) * RATE), rate
009990*    19 for the standard tax class and 7 for the reduced
010000*    class (Calculator's included-tax rule).
010010 3330-COMPUTE-ITEM-VAT.
010020     IF WS-ARTICLE-FOUND-SW = "Y"
010030         IF AT-TAX-CLASS (ART-IDX) = "R"
010040             MOVE 7 TO WS-TAX-RATE
010050         ELSE
010060             MOVE 19 TO WS-TAX-RATE
010070         END-IF
010080         COMPUTE WS-ITEM-VAT ROUNDED =
010090             WS-ITEM-VALUE / (100 + WS-TAX-RATE) * WS-TAX-RATE
010100     ELSE
010110         MOVE ZERO TO WS-ITEM-VAT
010120     END-IF.
010130 3330-EXIT.
010140     EXIT.
010150
010160*    One "<units> x <description>" row -- order id and
010170*    customer label print only on the first row of the
010180*    order's block (caller blanks them after this runs).
010190 3400-PRINT-ITEM-ROW.
010200     MOVE CI-UNITS-ORDERED (CUR-ITEM-IDX) TO
010210         WS-ITEM-UNITS-EDIT
010220     MOVE WS-ITEM-UNITS-RAW TO WS-UNITS-WORK
010230     PERFORM 8130-STRIP-UNITS-SPACES
010240     IF WS-ARTICLE-FOUND-SW = "Y"
010250         STRING WS-UNITS-WORK (1:WS-UNITS-WORK-LEN)
010260                 DELIMITED BY SIZE
010270             " X " DELIMITED BY SIZE
010280             AT-DESCRIPTION (ART-IDX) DELIMITED BY SPACE
010290             INTO WS-ITEM-TEXT-RESULT
010300     ELSE
010310         STRING WS-UNITS-WORK (1:WS-UNITS-WORK-LEN)
010320                 DELIMITED BY SIZE
010330             " X (UNKNOWN ARTICLE " DELIMITED BY SIZE
010340             CI-ART-ID (CUR-ITEM-IDX) DELIMITED BY SPACE
010350             ")" DELIMITED BY SIZE
010360             INTO WS-ITEM-TEXT-RESULT
010370     END-IF
010380     MOVE WS-ITEM-TEXT-RESULT TO ODL-ITEMS
010390     MOVE WS-ITEM-VALUE    TO WS-FMT-AMOUNT
010400     MOVE WS-ORDER-CURRENCY TO WS-FMT-CURRENCY
010410     MOVE 10                TO WS-FMT-WIDTH
010420     PERFORM 8100-FORMAT-MONEY
010430     MOVE WS-FMT-RESULT TO ODL-ORDER-VALUE
010440     MOVE WS-ITEM-VAT      TO WS-FMT-AMOUNT
010450     PERFORM 8100-FORMAT-MONEY
010460     MOVE WS-FMT-RESULT TO ODL-ORDER-VAT
010470     PERFORM 8200-WRITE-DETAIL-LINE.
010480 3400-EXIT.
010490     EXIT.
010500
010510*    The order's own "total:" row -- order id column is
010520*    blank, customer column carries the label "total:".
010530 3800-PRINT-ORDER-TOTAL.
010540     MOVE SPACES TO ORD-DETAIL-LINE-FLAT
010550     MOVE "TOTAL:" TO ODL-CUSTOMER
010560     MOVE WS-ORDER-VALUE TO WS-FMT-AMOUNT
010570     MOVE WS-ORDER-CURRENCY TO WS-FMT-CURRENCY
010580     MOVE 10              TO WS-FMT-WIDTH
010590     PERFORM 8100-FORMAT-MONEY
010600     MOVE WS-FMT-RESULT TO ODL-ORDER-VALUE
010610     MOVE WS-ORDER-VAT   TO WS-FMT-AMOUNT
010620     PERFORM 8100-FORMAT-MONEY
010630     MOVE WS-FMT-RESULT TO ODL-ORDER-VAT
010640     PERFORM 8200-WRITE-DETAIL-LINE
010650     PERFORM 8000-WRITE-SEPARATOR.
010660 3800-EXIT.
010670     EXIT.
010680
010690*----------------------------------------------------------
010700* 3900 -- the last row of the report, below the last
010710* order's separator, summing every order value/VAT seen
010720* this run (TKT301).
010730*----------------------------------------------------------
010740 3900-PRINT-GRAND-TOTAL.
010750     MOVE SPACES TO ORD-DETAIL-LINE-FLAT
010760     MOVE "GRAND TOTAL:" TO ODL-CUSTOMER
010770     MOVE WS-GRAND-VALUE TO WS-FMT-AMOUNT
010780     MOVE "EUR "          TO WS-FMT-CURRENCY
010790     MOVE 10               TO WS-FMT-WIDTH
010800     PERFORM 8100-FORMAT-MONEY
010810     MOVE WS-FMT-RESULT TO ODL-ORDER-VALUE
010820     MOVE WS-GRAND-VAT   TO WS-FMT-AMOUNT
010830     PERFORM 8100-FORMAT-MONEY
010840     MOVE WS-FMT-RESULT TO ODL-ORDER-VAT
010850     PERFORM 8200-WRITE-DETAIL-LINE
010860     PERFORM 8000-WRITE-SEPARATOR.
010870 3900-EXIT.
010880     EXIT.
010890
010900*----------------------------------------------------------
010910* 8000 -- build and write the "+----+----+" border that
010920* brackets every order's block, fixed column widths
010930* 12/20/36/10/10, five dashed fields joined by "+".
010940*----------------------------------------------------------
010950 8000-WRITE-SEPARATOR.
010960     STRING "+" DELIMITED BY SIZE
010970         WS-DASHES (1:12) DELIMITED BY SIZE
010980         "+" DELIMITED BY SIZE
010990         WS-DASHES (1:20) DELIMITED BY SIZE
011000         "+" DELIMITED BY SIZE
011010         WS-DASHES (1:36) DELIMITED BY SIZE
011020         "+" DELIMITED BY SIZE
011030         WS-DASHES (1:10) DELIMITED BY SIZE
011040         "+" DELIMITED BY SIZE
011050         WS-DASHES (1:10) DELIMITED BY SIZE
011060         "+" DELIMITED BY SIZE
011070         INTO ORD-SEP-LINE
011080     WRITE ORDER-REPORT-RECORD FROM ORD-SEP-LINE.
011090 8000-EXIT.
011100     EXIT.
011110
011120*    one physical report line; caller has already filled ORD-DETAIL-LINE.
011130*    shared by every row type -- detail, order total, grand total alike.
011140 8200-WRITE-DETAIL-LINE.
011150     WRITE ORDER-REPORT-RECORD FROM ORD-DETAIL-LINE.
011160 8200-EXIT.
011170     EXIT.
011180
011190*----------------------------------------------------------
011200* 8100 -- FORMAT-MONEY.  EUR prints N,NNN.NN followed
011210* by the euro sign (TKT455); YEN
011220* prints N,NNN with no decimal places followed by the yen
011230* sign; anything else (NONE) prints the EUR mask with no
011240* currency sign.  A result wider than WS-FMT-WIDTH is cut
011250* back and marked with a trailing "+" (TKT318).
011260*----------------------------------------------------------
011270 8100-FORMAT-MONEY.
011280     IF WS-FMT-CURRENCY = "YEN "
011290         MOVE WS-FMT-AMOUNT TO WS-MONEY-EDIT-YEN
011300         MOVE WS-MONEY-EDIT-YEN-RAW TO WS-MONEY-WORK
011310         PERFORM 8110-STRIP-LEADING-SPACES
011320         STRING WS-MONEY-WORK (1:WS-MONEY-WORK-LEN)
011330                 DELIMITED BY SIZE
011340             "¥" DELIMITED BY SIZE
011350             INTO WS-FMT-RESULT
011360     ELSE
011370         MOVE WS-FMT-AMOUNT TO WS-MONEY-EDIT-EUR
011380         MOVE WS-MONEY-EDIT-EUR-RAW TO WS-MONEY-WORK
011390         PERFORM 8110-STRIP-LEADING-SPACES
011400         IF WS-FMT-CURRENCY = "EUR "
011410             STRING WS-MONEY-WORK (1:WS-MONEY-WORK-LEN)
011420                     DELIMITED BY SIZE
011430                 "€" DELIMITED BY SIZE
011440                 INTO WS-FMT-RESULT
011450         ELSE
011460             MOVE WS-MONEY-WORK (1:WS-MONEY-WORK-LEN)
011470                 TO WS-FMT-RESULT
011480         END-IF
011490     END-IF
011500     PERFORM 8120-TRUNCATE-RESULT.
011510 8100-EXIT.
011520     EXIT.
011530
011540*    shifts the Z-edited money field's first digit back to position 1.
011550*    WS-MONEY-WORK-LEN comes out holding how many columns actually moved.
011560 8110-STRIP-LEADING-SPACES.
011570     MOVE 20 TO WS-MONEY-WORK-LEN
011580     PERFORM 8111-STRIP-ONE-COLUMN
011590         VARYING WS-SCAN-IDX FROM 1 BY 1
011600         UNTIL WS-SCAN-IDX > 19.
011610 8110-EXIT.
011620     EXIT.
011630
011640*    single-column test driven by 8110's PERFORM ... VARYING.
011650*    first non-blank column wins and the VARYING loop is cut short at 20.
011660 8111-STRIP-ONE-COLUMN.
011670     IF WS-MONEY-WORK (WS-SCAN-IDX:1) NOT = SPACE
011680         MOVE WS-MONEY-WORK (WS-SCAN-IDX:) TO
011690             WS-MONEY-WORK
011700         MOVE 21 TO WS-MONEY-WORK-LEN
011710         SUBTRACT WS-SCAN-IDX FROM WS-MONEY-WORK-LEN
011720         SET WS-SCAN-IDX TO 20
011730     END-IF.
011740 8111-EXIT.
011750     EXIT.
011760*    Right column gets numerics, padded on the left; a
011770*    value too wide for the column is cut to WIDTH-1
011780*    characters with a trailing "+" (TKT318).
011790 8120-TRUNCATE-RESULT.
011800     MOVE SPACE TO WS-FMT-AMOUNT-SPARE
011810     MOVE ZERO TO WS-SIG-LEN
011820     PERFORM 8121-COUNT-ONE-COLUMN
011830         VARYING WS-SCAN-IDX FROM 1 BY 1
011840         UNTIL WS-SCAN-IDX > 20
011850     IF WS-SIG-LEN > WS-FMT-WIDTH
011860         SUBTRACT 1 FROM WS-FMT-WIDTH GIVING WS-KEEP-LEN
011870         MOVE WS-FMT-RESULT (1:WS-KEEP-LEN) TO
011880             WS-FMT-AMOUNT-SPARE
011890         STRING WS-FMT-AMOUNT-SPARE (1:WS-KEEP-LEN)
011900                 DELIMITED BY SIZE
011910             "+" DELIMITED BY SIZE
011920             INTO WS-FMT-RESULT
011930         ADD 1 TO WS-FMT-WIDTH
011940     ELSE
011950         SUBTRACT WS-SIG-LEN FROM WS-FMT-WIDTH
011960             GIVING WS-PAD-LEN
011970         MOVE WS-FMT-RESULT (1:WS-SIG-LEN) TO
011980             WS-FMT-AMOUNT-SPARE
011990         STRING SPACE (1:WS-PAD-LEN) DELIMITED BY SIZE
012000             WS-FMT-AMOUNT-SPARE DELIMITED BY SIZE
012010             INTO WS-FMT-RESULT
012020         ADD WS-SIG-LEN TO WS-FMT-WIDTH
012030     END-IF
012040     MOVE ZERO TO WS-SIG-LEN.
012050 8120-EXIT.
012060     EXIT.
012070
012080*    single-column test driven by 8120's PERFORM ... VARYING.
012090*    stops at the first blank column -- trailing blanks don't count.
012100 8121-COUNT-ONE-COLUMN.
012110     IF WS-FMT-RESULT (WS-SCAN-IDX:1) = SPACE
012120         SET WS-SCAN-IDX TO 21
012130     ELSE
012140         ADD 1 TO WS-SIG-LEN
012150     END-IF.
012160 8121-EXIT.
012170     EXIT.
012180
012190*    The units-ordered count and the order-sequence ordinal
012200*    are both right-justified, zero-suppressed edit fields
012210*    (Z-edited, not COMP), so a MOVE of either one straight
012220*    into a STRING would carry its leading blanks into the
012230*    cell -- same problem the money columns had, same fix.
012240 8130-STRIP-UNITS-SPACES.
012250     MOVE 5 TO WS-UNITS-WORK-LEN
012260     PERFORM 8131-STRIP-ONE-UNITS-COLUMN
012270         VARYING WS-SCAN-IDX FROM 1 BY 1
012280         UNTIL WS-SCAN-IDX > 4.
012290 8130-EXIT.
012300     EXIT.
012310
012320*    single-column test driven by 8130's PERFORM ... VARYING.
012330*    first non-blank column wins and the VARYING loop is cut short at 5.
012340 8131-STRIP-ONE-UNITS-COLUMN.
012350     IF WS-UNITS-WORK (WS-SCAN-IDX:1) NOT = SPACE
012360         MOVE WS-UNITS-WORK (WS-SCAN-IDX:) TO
012370             WS-UNITS-WORK
012380         MOVE 6 TO WS-UNITS-WORK-LEN
012390         SUBTRACT WS-SCAN-IDX FROM WS-UNITS-WORK-LEN
012400         SET WS-SCAN-IDX TO 5
012410     END-IF.
012420 8131-EXIT.
012430     EXIT.
012440
012450*    same leading-blank strip as 8130, sized for the 4-byte seq field.
012460*    CT-ORDER-SEQ only grows past 999 if a customer orders 1000+ times.
012470 8140-STRIP-SEQ-SPACES.
012480     MOVE 4 TO WS-SEQ-WORK-LEN
012490     PERFORM 8141-STRIP-ONE-SEQ-COLUMN
012500         VARYING WS-SCAN-IDX FROM 1 BY 1
012510         UNTIL WS-SCAN-IDX > 3.
012520 8140-EXIT.
012530     EXIT.
012540
012550*    single-column test driven by 8140's PERFORM ... VARYING.
012560*    first non-blank column wins and the VARYING loop is cut short at 4.
012570 8141-STRIP-ONE-SEQ-COLUMN.
012580     IF WS-SEQ-WORK (WS-SCAN-IDX:1) NOT = SPACE
012590         MOVE WS-SEQ-WORK (WS-SCAN-IDX:) TO
012600             WS-SEQ-WORK
012610         MOVE 5 TO WS-SEQ-WORK-LEN
012620         SUBTRACT WS-SCAN-IDX FROM WS-SEQ-WORK-LEN
012630         SET WS-SCAN-IDX TO 4
012640     END-IF.
012650 8141-EXIT.
012660     EXIT.
012670
012680*----------------------------------------------------------
012690* 9000 -- close every file this job step opened.
012700*----------------------------------------------------------
012710 9000-CLOSING-PROCEDURE.
012720     CLOSE ARTICLE-FILE
012730     CLOSE CUSTOMER-FILE
012740     CLOSE ORDER-FILE
012750     CLOSE ORDER-REPORT-FILE.
012760 9000-EXIT.
012770     EXIT.
