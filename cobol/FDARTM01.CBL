000010*------------------------------------------------------
000020* FDARTM01 - Article Master file description.
000030* One line per catalog article: id, description, unit
000040* price (minor currency units), currency code and the
000050* Mehrwertsteuer (VAT) class the calculator uses to
000060* split the included tax back out of the price.  Loaded
000070* whole into ART-TABLE at the top of every run -- see
000080* 2120-ADD-ARTICLE in the calling program.
000090*------------------------------------------------------
000100 FD  ARTICLE-FILE.
000110 01  ARTICLE-RECORD.
000120     05  ART-ID                PIC X(10).
000130     05  ART-DESCRIPTION       PIC X(30).
000140     05  ART-UNIT-PRICE        PIC S9(7)V99 COMP-3.
000150     05  ART-CURRENCY          PIC X(04).
000160         88  ART-CURR-IS-EUR       VALUE "EUR ".
000170         88  ART-CURR-IS-YEN       VALUE "YEN ".
000180         88  ART-CURR-IS-NONE      VALUE "NONE".
000190     05  ART-TAX-CLASS         PIC X(01).
000200         88  ART-TAX-IS-STANDARD   VALUE "S".
000210         88  ART-TAX-IS-REDUCED    VALUE "R".
000220     05  FILLER                PIC X(05).
