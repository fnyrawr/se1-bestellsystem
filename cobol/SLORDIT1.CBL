000010*------------------------------------------------------
000020* SLORDIT1 - FILE-CONTROL entries common to the order
000030* and inventory batch programs: the Article Master and
000040* the Order file (headers with their item lines).  Both
000050* are read-only, line sequential, loaded whole into
000060* working-storage tables -- no indexed access is taken
000070* on either file by this shop's batch jobs.
000080*------------------------------------------------------
000090 SELECT ARTICLE-FILE ASSIGN TO "ARTICLE-FILE"
000100     ORGANIZATION IS LINE SEQUENTIAL
000110     FILE STATUS IS WS-ARTICLE-STATUS.
000120
000130 SELECT ORDER-FILE ASSIGN TO "ORDER-FILE"
000140     ORGANIZATION IS LINE SEQUENTIAL
000150     FILE STATUS IS WS-ORDER-STATUS.
